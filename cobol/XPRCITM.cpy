000100*****************************************************************
000200* COPYBOOK   XPRCITM                                            *
000300* ---------------------------------------------------------     *
000400* ARTICLE PAAP - UNE LIGNE DE MARCHE PUBLIC (PROCUREMENT-ITEM)   *
000500* SOURCE DU PLAN ANNUEL DES ACHATS PUBLICS.                      *
000600*                                                                *
000700* LES 5 ZONES PRC-ITM-CODCPV SONT CALCULEES APRES LECTURE PAR LE *
000800* PARAGRAPHE D'EXTRACTION DES CODES CPV (CF. PAAPDRV0, PARA      *
000900* 1050-EXTRAIRE-CODES-CPV) - ELLES NE SONT PAS PRESENTES DANS    *
001000* L'ARTICLE TEL QUE DEPOSE SUR LE FICHIER D'ENTREE.              *
001100*                                                                *
001200* NIVEAU 10 UTILISE VOLONTAIREMENT (MEMBRE INSERABLE AUSSI BIEN  *
001300* SOUS UN 01 DE FD QUE SOUS UN 05 DE TABLE OCCURS).              *
001400*                                                                *
001500* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
001600*****************************************************************
001700     10  PRC-ITM-NORANG            PIC 9(05).
001800     10  PRC-ITM-LIBOBJ            PIC X(200).
001900     10  PRC-ITM-ZONCPV            PIC X(200).
002000     10  PRC-ITM-CODCPV-TBL.
002100         15  PRC-ITM-CODCPV        PIC X(10) OCCURS 5 TIMES.
002200     10  PRC-ITM-CODCPV-ALT REDEFINES PRC-ITM-CODCPV-TBL
002300                               PIC X(50).
002400     10  PRC-ITM-NBCPV             PIC 9(1).
002500     10  PRC-ITM-MTSSTVA           PIC S9(13)V9(2) COMP-3.
002600     10  PRC-ITM-MTAVTVA           PIC S9(13)V9(2) COMP-3.
002700     10  PRC-ITM-SOURCE            PIC X(100).
002800     10  PRC-ITM-DATDEB            PIC X(30).
002900     10  PRC-ITM-DATFIN            PIC X(30).
003000*--- ZONES DERIVEES, CALCULEES APRES LECTURE -------------------*
003100     10  PRC-ITM-CATEG             PIC X(02).
003200     10  PRC-ITM-TRIMESTRE         PIC 9(01).
003300         88  PRC-ITM-TRIM-INCONNU      VALUE 0.
003400     10  PRC-ITM-MOIS              PIC 9(02).
003500         88  PRC-ITM-MOIS-INCONNU      VALUE 0.
003600     10  PRC-ITM-SAISON            PIC 9(01).
003700         88  PRC-ITM-SAISON-INCONNUE   VALUE 0.
003800         88  PRC-ITM-SAIS-PRINTEMPS    VALUE 1.
003900         88  PRC-ITM-SAIS-ETE          VALUE 2.
004000         88  PRC-ITM-SAIS-AUTOMNE      VALUE 3.
004100         88  PRC-ITM-SAIS-HIVER        VALUE 4.
004200     10  PRC-ITM-IND-DATE          PIC X(01).
004300         88  PRC-ITM-A-UNE-DATE        VALUE 'O'.
004400     10  FILLER                    PIC X(08).
