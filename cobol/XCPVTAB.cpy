000100*****************************************************************
000200* COPYBOOK   XCPVTAB                                            *
000300* ---------------------------------------------------------     *
000400* TABLE EN MEMOIRE DU REFERENTIEL CPV, CHARGEE UNE FOIS DEPUIS   *
000500* CPV-CODES-IN ET TRIEE SUR CPV-COD-CODE POUR PERMETTRE UNE      *
000600* SEARCH ALL (PAS D'ISAM DISPONIBLE SUR CETTE PLATEFORME).       *
000700* REGROUPEE SOUS UN SEUL 01 (WS-CPV-AREA) - MEME PRINCIPE QUE    *
000800* XPRCTAB.                                                      *
000900* PAS DE VALUE ICI (MEMBRE AUSSI COPIE EN LINKAGE SECTION) -     *
001000* L'INITIALISATION SE FAIT PAR INITIALIZE EN 0100-INITIALISER.   *
001100*                                                                *
001200* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
001300*****************************************************************
001400 01  WS-CPV-AREA.
001500     02  WS-CPV-CNT                PIC 9(05) BINARY.
001600     02  WS-CPV-TBL.
001700         05  WS-CPV-ENT OCCURS 10000 TIMES
001800                        ASCENDING KEY IS CPV-COD-CODE
001900                        INDEXED BY WC-IDX, WC-IDX2.
002000             COPY XCPVCOD.
002100     02  FILLER                    PIC X(01).
