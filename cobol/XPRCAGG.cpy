000100*****************************************************************
000200* COPYBOOK   XPRCAGG                                            *
000300* ---------------------------------------------------------     *
000400* BLOC DES AGREGATS PARTAGES (DATAMODEL) - CALCULE UNE SEULE     *
000500* FOIS PAR PAAPDRV0 (PARAGRAPHES 1200 A 1800) ET TRANSMIS PAR    *
000600* REFERENCE AUX DEUX SOUS-PROGRAMMES D'EDITION PAAPRA00 ET       *
000700* PAAPRB00 - LE PRINCIPE EST CELUI DE RETOURNB DANS LA           *
000800* CALCULETTE DE TAXE FONCIERE : UN SEUL CALCUL, PLUSIEURS        *
000900* CONSOMMATEURS.                                                 *
001000*                                                                *
001100* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
001200*****************************************************************
001300 01  AGREGATS-PAAP.
001400*--- TOTAUX GENERAUX ---------------------------------------*
001500     05  AGG-TOT-SSTVA             PIC S9(15)V9(2) COMP-3.
001600     05  AGG-TOT-AVTVA             PIC S9(15)V9(2) COMP-3.
001700     05  AGG-TOT-TVA               PIC S9(15)V9(2) COMP-3.
001800     05  AGG-TAUX-TVA              PIC S9(03)V9(1) COMP-3.
001900     05  AGG-NB-ARTICLES           PIC 9(07) BINARY.
002000*--- COUVERTURE CODIFICATION CPV -----------------------------*
002100     05  AGG-NB-CPV-OK             PIC 9(07) BINARY.
002200     05  AGG-NB-CPV-KO             PIC 9(07) BINARY.
002300     05  AGG-PCT-CPV-KO            PIC S9(03)V9(1) COMP-3.
002400*--- STATISTIQUE GENERALE (REGLE DE GESTION 6) -----------------*
002500     05  AGG-MEDIANE               PIC S9(13)V9(2) COMP-3.
002600     05  AGG-MINI                  PIC S9(13)V9(2) COMP-3.
002700     05  AGG-MAXI                  PIC S9(13)V9(2) COMP-3.
002800     05  AGG-MOYENNE               PIC S9(13)V9(2) COMP-3.
002900*--- ANOMALIES - STATISTIQUE DE POPULATION (REGLE 8) ----------*
003000     05  AGG-MOY-POPUL             PIC S9(13)V9(2) COMP-3.
003100     05  AGG-ECART-TYPE            PIC S9(13)V9(2) COMP-3.
003200     05  AGG-SEUIL-ANOMAL          PIC S9(13)V9(2) COMP-3.
003300     05  AGG-NB-ANOMALIES          PIC 9(05) BINARY.
003400*--- PARETO 80/20 (REGLE 5) -------------------------------------*
003500     05  AGG-NB-ART-80PCT          PIC 9(07) BINARY.
003600     05  AGG-PCT-ART-80PCT         PIC S9(03)V9(1) COMP-3.
003700*--- VENTILATION PAR CATEGORIE CPV (REGLES 3, 4, 9) ------------*
003800     05  AGG-NB-CATEG              PIC 9(03) BINARY.
003900     05  AGG-CATEG-TBL.
004000         10  AGG-CATEG-ENT OCCURS 100 TIMES
004100                           INDEXED BY AC-IDX, AC-IDX2.
004200             15  AGG-CAT-CODE      PIC X(02).
004300             15  AGG-CAT-NBART     PIC 9(07) BINARY.
004400             15  AGG-CAT-MTVAL     PIC S9(13)V9(2) COMP-3.
004500             15  AGG-CAT-PCTVAL    PIC S9(03)V9(1) COMP-3.
004600*--- VENTILATION PAR TRANCHE DE VALEUR (REGLE 5) ----------------*
004700     05  AGG-BANDE-TBL.
004800         10  AGG-BANDE-ENT OCCURS 4 TIMES INDEXED BY AB-IDX.
004900             15  AGG-BAN-LIBELLE   PIC X(20).
005000             15  AGG-BAN-NBART     PIC 9(07) BINARY.
005100             15  AGG-BAN-MTVAL     PIC S9(13)V9(2) COMP-3.
005200             15  AGG-BAN-PCTART    PIC S9(03)V9(1) COMP-3.
005300             15  AGG-BAN-PCTVAL    PIC S9(03)V9(1) COMP-3.
005400*--- VENTILATION TEMPORELLE (REGLES 1, 2, 10) -------------------*
005500     05  AGG-IND-DONNEES-TEMPS     PIC X(01).
005600         88  AGG-DONNEES-TEMPS-OK      VALUE 'O'.
005700     05  AGG-NB-AVEC-DATE          PIC 9(07) BINARY.
005800     05  AGG-CV-MENSUEL            PIC S9(03)V9(1) COMP-3.
005900     05  AGG-CV-SAISON             PIC S9(03)V9(1) COMP-3.
006000     05  AGG-MOIS-TBL.
006100         10  AGG-MOIS-ENT OCCURS 12 TIMES INDEXED BY AM-IDX.
006200             COPY XBUCKET REPLACING 'BKT' BY 'MOI'.
006300     05  AGG-TRIM-TBL.
006400         10  AGG-TRIM-ENT OCCURS 4 TIMES INDEXED BY AT-IDX.
006500             COPY XBUCKET REPLACING 'BKT' BY 'TRI'.
006600     05  AGG-SAIS-TBL.
006700         10  AGG-SAIS-ENT OCCURS 4 TIMES INDEXED BY AS-IDX.
006800             COPY XBUCKET REPLACING 'BKT' BY 'SAI'.
006900*--- VENTILATION PAR SOURCE DE FINANCEMENT (REGLE 12) -----------*
007000     05  AGG-IND-SOURCES           PIC X(01).
007100         88  AGG-SOURCES-OK            VALUE 'O'.
007200     05  AGG-NB-SOURCES            PIC 9(03) BINARY.
007300     05  AGG-SOURCE-TBL.
007400         10  AGG-SOURCE-ENT OCCURS 60 TIMES INDEXED BY AO-IDX.
007500             COPY XPRCSRC.
007600     05  FILLER                    PIC X(01).
