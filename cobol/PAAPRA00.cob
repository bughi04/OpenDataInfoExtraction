000100*********************************************************
000200* PROGRAMME PAAPRA00                                    *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DU RAPPORT        *
000600* "COMPREHENSIVE" DU PLAN ANNUEL DES ACHATS PUBLICS      *
000700* (PROCUREMENTANALYSISSERVICE, 8 SECTIONS). IL NE FAIT   *
000800* QUE METTRE EN FORME DES AGREGATS DEJA CALCULES PAR     *
000900* PAAPDRV0 - AUCUN CALCUL DE FOND N'EST REFAIT ICI, SAUF *
001000* LE CLASSEMENT LOCAL DES CATEGORIES PAR VALEUR.         *
001100*                                                       *
001200*********************************************************
001300*
001400* IDENTIFICATION DIVISION.
001500*----------------------------------------------------------------*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    PAAPRA00.
001800 AUTHOR.        B PARDIEU.
001900 INSTALLATION.  DIRECTION DES MARCHES PUBLICS - SERVICE ETUDES.
002000 DATE-WRITTEN.  03/05/87.
002100 DATE-COMPILED.
002200 SECURITY.      USAGE RESERVE AU SERVICE ETUDES - DIFFUSION
002300                 INTERDITE HORS SERVICE.
002400*----------------------------------------------------------------*
002500*                    J O U R N A L   D E S   M O D I F S         *
002600*----------------------------------------------------------------*
002700* 03/05/87  BEPARDI  PAAP-0001  CREATION DU PROGRAMME - RAPPORT  *
002800*                               COMPLET EN 8 SECTIONS.           *
002900* 19/11/87  BEPARDI  PAAP-0002  AJOUT DE LA SECTION VENTILATION  *
003000*                               PAR TRANCHE DE VALEUR ET PARETO. *
003100* 14/02/90  BEPARDI  PAAP-0011  AJOUT DE LA SECTION DETECTION    *
003200*                               D'ANOMALIES.                    *
003300* 06/06/92  JLEFEBV  PAAP-0017  AJOUT DES LIBELLES DE CONCENTRA- *
003400*                               TION (REGLE DE GESTION 4) EN     *
003500*                               SECTION CATEGORY ANALYSIS.       *
003600* 30/11/98  MTHOREZ  PAAP-0029  MISE EN CONFORMITE AN 2000 - LA  *
003700*                               VERSION CI-DESSOUS EST DESORMAIS *
003800*                               GARNIE SUR 4 POSITIONS D'ANNEE.  *
003900* 08/09/01  JLEFEBV  PAAP-0032  CORRECTIF : LE RAPPORT SE REDUIT *
004000*                               A UNE SEULE LIGNE QUAND LA TABLE *
004100*                               DES ARTICLES EST VIDE.           *
004200* 14/05/02  JLEFEBV  PAAP-0036  CORRECTIF : LE SEUIL DU TRIMESTRE*
004300*                               DE POINTE EN RECOMMANDATIONS     *
004400*                               REPRENAIT A TORT LE POURCENTAGE  *
004500*                               DE COUVERTURE CPV. AJOUT DES     *
004600*                               RUBRIQUES ARTICLES DE FORTE ET   *
004700*                               FAIBLE VALEUR (REGLE 11).        *
004710* 21/09/12  JLEFEBV  PAAP-0039  CORRECTIF : LES LIGNES DE LA      *
004720*                               VENTILATION PAR TRANCHE DE VALEUR *
004730*                               (2310) ET DE LA VENTILATION PAR  *
004740*                               TRIMESTRE (2410) N'IMPRIMAIENT    *
004750*                               PAS LA COLONNE %VALUE (ET, POUR  *
004760*                               2410, PAS NON PLUS TOTALVALUE) -  *
004770*                               CES DEUX RUBRIQUES ETAIENT        *
004780*                               ANNONCEES PAR L'EN-TETE MAIS       *
004790*                               JAMAIS CALCULEES DANS LA LIGNE.    *
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3090.
005200 OBJECT-COMPUTER. IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASSE-NUM IS '0' THRU '9'.
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006000 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006100-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006200-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006300
006400 01  VERSION                   PIC X(23)
006500                               VALUE 'PAAPRA00 08 DU 21/09/12'.
006600
006700*--- SOUSCRIPTEURS ET COMPTEURS DE TRAVAIL (TOUS BINAIRES) ------*
006800 77  WS-I                      PIC 9(05) BINARY.
006900 77  WS-J                      PIC 9(05) BINARY.
007000 77  WS-K                      PIC 9(05) BINARY.
007100 77  WS-RANG                   PIC 9(03) BINARY.
007200 77  WS-TMP-RANG               PIC 9(03) BINARY.
007300 77  WS-NB-TOP                 PIC 9(03) BINARY VALUE 10.
007400
007500*--- LIGNE D'EDITION EN CONSTRUCTION ----------------------------*
007600 01  WS-LIGNE-TRAVAIL          PIC X(132).
007700 01  WS-LIGNE-CARACS REDEFINES WS-LIGNE-TRAVAIL.
007800     05  WS-LIGNE-CAR          PIC X(01) OCCURS 132 TIMES.
007900
008000*--- ZONES NUMERIQUES EDITEES POUR LE RECOPIAGE SUR LA LIGNE ----*
008100 01  WS-MONTANT-EDIT           PIC S9(15)V9(2) COMP-3.
008200 01  WS-MONTANT-IMPR           PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
008300 01  WS-POURCENT-EDIT          PIC S9(03)V9(1) COMP-3.
008400 01  WS-POURCENT-IMPR          PIC ZZ9.9.
008450*--- 2EME ZONE %, POUR LES LIGNES QUI CUMULENT %ITEMS ET %VALUE -*
008460 01  WS-POURCENT-IMPR-2        PIC ZZ9.9.
008500 01  WS-COMPTEUR-IMPR          PIC ZZZ,ZZ9.
008600
008700*--- TABLE LOCALE DE CLASSEMENT DES CATEGORIES PAR VALEUR -------*
008800* (REGLE DE GESTION 4) - TRI A BULLES SUR LES RANGS, LA TABLE   *
008900* AGG-CATEG-TBL ELLE-MEME N'EST JAMAIS DEPLACEE.                 *
009000 01  WS-CAT-RANG-TBL.
009100     05  WS-CAT-RANG-ENT OCCURS 100 TIMES
009200                         PIC 9(03) BINARY INDEXED BY WR-IDX.
009300     05  FILLER                PIC X(01).
009400 01  WS-CUMUL-TOP              PIC S9(15)V9(2) COMP-3.
009500 01  WS-PCT-TOP3               PIC S9(03)V9(1) COMP-3.
009600 01  WS-PCT-TOP5               PIC S9(03)V9(1) COMP-3.
009700 01  WS-PCT-TOP10              PIC S9(03)V9(1) COMP-3.
009800 01  WS-NB-ANOM-CATEG          PIC 9(03) BINARY.
009900 01  WS-1ERE-CATEG-FORTE       PIC 9(03) BINARY.
010000 01  WS-ECART-SIGMA            PIC S9(03)V9(1) COMP-3.
010100 01  WS-LIBELLE-CATEG          PIC X(200).
010200 01  WS-LIBELLE-CATEG-TRUNC REDEFINES WS-LIBELLE-CATEG.
010300     05  WS-LIB-CATEG-30       PIC X(30).
010400     05  FILLER                PIC X(170).
010500 01  WS-CATEG-COURANTE         PIC X(02).
010600 01  WS-CATEG-COUR-NUM REDEFINES WS-CATEG-COURANTE
010700                               PIC 9(02).
010800 01  WS-CRM-CAT                PIC 99.
010900 01  WS-RCM-CAT                PIC 99.
011000 01  WS-PCT-TRIM-POINTE        PIC S9(03)V9(1) COMP-3.
011100
011200*--- INDICATEURS DE SECTION ----------------------------------*
011300 01  WS-IND-RAPPORT-VIDE       PIC X(01).
011400     88  WS-RAPPORT-VIDE           VALUE 'O'.
011500*----------------------------------------------------------------*
011600 LINKAGE SECTION.
011700* DESCRIPTION DES PARAMETRES
011800*     AGREGATS PARTAGES (DATAMODEL) CALCULES PAR PAAPDRV0
011900     COPY XPRCAGG.
012000*     TABLE DES ARTICLES ET TABLE DES INDICES TRIES
012100     COPY XPRCTAB.
012200*     TABLE DU REFERENTIEL CPV
012300     COPY XCPVTAB.
012400*     ZONE DE RETOUR DES LIGNES D'EDITION
012500     COPY XPRCRPT.
012600*     CODES RETOUR
012700 01  LK-CRM                    PIC 99.
012800 01  LK-RCM                    PIC 99.
012900*----------------------------------------------------------------*
013000 PROCEDURE DIVISION USING AGREGATS-PAAP WS-ITEM-AREA WS-CPV-AREA
013100          ZONE-EDITION LK-CRM LK-RCM.
013200*----------------------------------------------------------------*
013300 0000-MAIN-LINE.
013400     MOVE ZERO TO LK-CRM LK-RCM
013500     MOVE ZERO TO RPT-NB-LIGNES
013600     MOVE 'N' TO WS-IND-RAPPORT-VIDE
013700     IF WS-ITEM-CNT = ZERO
013800        SET WS-RAPPORT-VIDE TO TRUE
013900        PERFORM 2800-RAPPORT-VIDE THRU 2800-EXIT
014000     ELSE
014100        PERFORM 2000-RESUME-EXECUTIF    THRU 2000-EXIT
014200        PERFORM 2100-STATISTIQUE-GENERALE THRU 2100-EXIT
014300        PERFORM 2200-ANALYSE-CATEGORIES  THRU 2200-EXIT
014400        PERFORM 2300-DISTRIBUTION-VALEUR THRU 2300-EXIT
014500        PERFORM 2400-DISTRIBUTION-TEMPS  THRU 2400-EXIT
014600        PERFORM 2500-TOP-ARTICLES        THRU 2500-EXIT
014700        PERFORM 2600-DETECTION-ANOMALIES THRU 2600-EXIT
014800        PERFORM 2700-RECOMMANDATIONS     THRU 2700-EXIT
014900     END-IF
015000     GOBACK.
015100
015200*----------------------------------------------------------------*
015300* AJOUT D'UNE LIGNE A LA ZONE DE RETOUR (BORNEE A 4000 LIGNES).  *
015400*----------------------------------------------------------------*
015500 0010-AJOUTER-LIGNE.
015600     IF RPT-NB-LIGNES < 4000
015700        ADD 1 TO RPT-NB-LIGNES
015800        MOVE WS-LIGNE-TRAVAIL TO RPT-LIGNE (RPT-NB-LIGNES)
015900     END-IF
016000     MOVE SPACES TO WS-LIGNE-TRAVAIL.
016100 0010-EXIT.
016200     EXIT.
016300
016400*----------------------------------------------------------------*
016500* MISE EN FORME D'UN TITRE DE SECTION SUIVI DE SA LIGNE DE       *
016600* SEPARATION (TIRETS).                                           *
016700*----------------------------------------------------------------*
016800 0020-TITRE-SECTION.
016900     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
017000     PERFORM 0025-TIRET-UN-CARACTERE THRU 0025-EXIT
017100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60
017200     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
017300 0020-EXIT.
017400     EXIT.
017500
017600 0025-TIRET-UN-CARACTERE.
017700     MOVE '-' TO WS-LIGNE-CAR (WS-I).
017800 0025-EXIT.
017900     EXIT.
018000
018100*----------------------------------------------------------------*
018200* 1 - EXECUTIVE SUMMARY                                          *
018300*----------------------------------------------------------------*
018400 2000-RESUME-EXECUTIF.
018500     MOVE 'COMPREHENSIVE PROCUREMENT ANALYSIS REPORT'
018600          TO WS-LIGNE-TRAVAIL
018700     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
018800     MOVE 'EXECUTIVE SUMMARY' TO WS-LIGNE-TRAVAIL
018900     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
019000     MOVE AGG-NB-ARTICLES TO WS-COMPTEUR-IMPR
019100     STRING 'Total procurement items analyzed: '
019200            WS-COMPTEUR-IMPR DELIMITED BY SIZE
019300            INTO WS-LIGNE-TRAVAIL
019400     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
019500     MOVE AGG-TOT-SSTVA TO WS-MONTANT-EDIT
019600     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
019700     STRING 'Total value without TVA: '
019800            WS-MONTANT-IMPR DELIMITED BY SIZE
019900            ' RON' DELIMITED BY SIZE
020000            INTO WS-LIGNE-TRAVAIL
020100     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
020200     MOVE AGG-TOT-AVTVA TO WS-MONTANT-EDIT
020300     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
020400     STRING 'Total value with TVA: '
020500            WS-MONTANT-IMPR DELIMITED BY SIZE
020600            ' RON' DELIMITED BY SIZE
020700            INTO WS-LIGNE-TRAVAIL
020800     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
020900     MOVE AGG-NB-CATEG TO WS-COMPTEUR-IMPR
021000     STRING 'Distinct CPV categories: '
021100            WS-COMPTEUR-IMPR DELIMITED BY SIZE
021200            INTO WS-LIGNE-TRAVAIL
021300     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
021400 2000-EXIT.
021500     EXIT.
021600
021700*----------------------------------------------------------------*
021800* 2 - GENERAL STATISTICS (REGLES DE GESTION 6 ET 7)              *
021900*----------------------------------------------------------------*
022000 2100-STATISTIQUE-GENERALE.
022100     MOVE 'GENERAL STATISTICS' TO WS-LIGNE-TRAVAIL
022200     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
022300     MOVE AGG-MEDIANE TO WS-MONTANT-EDIT
022400     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
022500     STRING 'Median value: ' WS-MONTANT-IMPR DELIMITED BY SIZE
022600            ' RON' DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
022700     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
022800     MOVE AGG-MINI TO WS-MONTANT-EDIT
022900     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
023000     STRING 'Minimum value: ' WS-MONTANT-IMPR DELIMITED BY SIZE
023100            ' RON' DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
023200     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
023300     MOVE AGG-MAXI TO WS-MONTANT-EDIT
023400     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
023500     STRING 'Maximum value: ' WS-MONTANT-IMPR DELIMITED BY SIZE
023600            ' RON' DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
023700     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
023800     MOVE AGG-MOYENNE TO WS-MONTANT-EDIT
023900     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
024000     STRING 'Average value: ' WS-MONTANT-IMPR DELIMITED BY SIZE
024100            ' RON' DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
024200     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
024300     MOVE AGG-TAUX-TVA TO WS-POURCENT-EDIT
024400     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
024500     STRING 'Effective TVA rate: ' WS-POURCENT-IMPR
024600            DELIMITED BY SIZE '%' DELIMITED BY SIZE
024700            INTO WS-LIGNE-TRAVAIL
024800     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
024900     MOVE AGG-NB-CPV-KO TO WS-COMPTEUR-IMPR
025000     STRING 'Items without a valid CPV code: '
025100            WS-COMPTEUR-IMPR DELIMITED BY SIZE
025200            INTO WS-LIGNE-TRAVAIL
025300     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
025400 2100-EXIT.
025500     EXIT.
025600
025700*----------------------------------------------------------------*
025800* 3 - CATEGORY ANALYSIS (REGLES DE GESTION 3 ET 4)               *
025900* LE CLASSEMENT PAR VALEUR DECROISSANTE EST LOCAL A CE PROGRAMME *
026000* (AGG-CATEG-TBL EST ALIMENTEE PAR PAAPDRV0 DANS L'ORDRE DE      *
026100* PREMIERE RENCONTRE, PAS TRIEE).                                *
026200*----------------------------------------------------------------*
026300 2200-ANALYSE-CATEGORIES.
026400     MOVE 'CATEGORY ANALYSIS' TO WS-LIGNE-TRAVAIL
026500     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
026600     IF AGG-NB-CATEG = ZERO
026700        MOVE 'No category data available.' TO WS-LIGNE-TRAVAIL
026800        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
026900     ELSE
027000        PERFORM 2210-INIT-CLASSEMENT THRU 2210-EXIT
027100        PERFORM 2220-ECRIRE-UNE-CATEGORIE THRU 2220-EXIT
027200           VARYING WS-RANG FROM 1 BY 1
027300           UNTIL WS-RANG > AGG-NB-CATEG
027400        PERFORM 2230-PART-TOP-N THRU 2230-EXIT
027500        MOVE 'Category concentration: ' TO WS-LIGNE-TRAVAIL
027600        PERFORM 2240-LIBELLE-CONCENTRATION THRU 2240-EXIT
027700     END-IF.
027800 2200-EXIT.
027900     EXIT.
028000
028100*----------------------------------------------------------------*
028200* TRI A BULLES DES RANGS DE CATEGORIE SUR AGG-CAT-MTVAL DECROIS- *
028300* SANT (MEME PRINCIPE QUE PAAPDRV0 1600-TRIER-PAR-VALEUR).       *
028400*----------------------------------------------------------------*
028500 2210-INIT-CLASSEMENT.
028600     PERFORM 2211-INIT-UN-RANG THRU 2211-EXIT
028700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > AGG-NB-CATEG
028800     IF AGG-NB-CATEG > 1
028900        PERFORM 2212-PASSE-DE-TRI THRU 2212-EXIT
029000           VARYING WS-I FROM 1 BY 1
029100           UNTIL WS-I > AGG-NB-CATEG - 1
029200     END-IF.
029300 2210-EXIT.
029400     EXIT.
029500
029600 2211-INIT-UN-RANG.
029700     MOVE WS-I TO WS-CAT-RANG-ENT (WS-I).
029800 2211-EXIT.
029900     EXIT.
030000
030100 2212-PASSE-DE-TRI.
030200     PERFORM 2213-COMPARER-ECHANGER THRU 2213-EXIT
030300         VARYING WS-J FROM 1 BY 1
030400         UNTIL WS-J > AGG-NB-CATEG - WS-I.
030500 2212-EXIT.
030600     EXIT.
030700
030800 2213-COMPARER-ECHANGER.
030900     IF AGG-CAT-MTVAL (WS-CAT-RANG-ENT (WS-J))
031000        < AGG-CAT-MTVAL (WS-CAT-RANG-ENT (WS-J + 1))
031100        MOVE WS-CAT-RANG-ENT (WS-J)     TO WS-TMP-RANG
031200        MOVE WS-CAT-RANG-ENT (WS-J + 1) TO WS-CAT-RANG-ENT (WS-J)
031300        MOVE WS-TMP-RANG          TO WS-CAT-RANG-ENT (WS-J + 1)
031400     END-IF.
031500 2213-EXIT.
031600     EXIT.
031700
031800 2220-ECRIRE-UNE-CATEGORIE.
031900     MOVE WS-CAT-RANG-ENT (WS-RANG) TO WS-K
032000     MOVE AGG-CAT-CODE (WS-K) TO WS-CATEG-COURANTE
032100     PERFORM 2225-NOM-CATEGORIE THRU 2225-EXIT
032200     MOVE AGG-CAT-NBART (WS-K) TO WS-COMPTEUR-IMPR
032300     MOVE AGG-CAT-MTVAL (WS-K) TO WS-MONTANT-EDIT
032400     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
032500     MOVE AGG-CAT-PCTVAL (WS-K) TO WS-POURCENT-EDIT
032600     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
032700     STRING WS-LIB-CATEG-30 DELIMITED BY SIZE
032800            ' items=' DELIMITED BY SIZE
032900            WS-COMPTEUR-IMPR DELIMITED BY SIZE
033000            ' value=' DELIMITED BY SIZE
033100            WS-MONTANT-IMPR DELIMITED BY SIZE
033200            ' (' DELIMITED BY SIZE
033300            WS-POURCENT-IMPR DELIMITED BY SIZE
033400            '%)' DELIMITED BY SIZE
033500            INTO WS-LIGNE-TRAVAIL
033600     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
033700 2220-EXIT.
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100* LIBELLE DE LA CATEGORIE (REGLE 3) PAR APPEL DE PAAPCAT0.       *
034200*----------------------------------------------------------------*
034300* CONTROLE DE CLASSE NUMERIQUE - PRECAUTION DE PROGRAMMATION,    *
034400* LA CATEGORIE EST TOUJOURS NUMERIQUE EN PROVENANCE DE 1110.     *
034500 2225-NOM-CATEGORIE.
034600     IF WS-CATEG-COUR-NUM IS NUMERIC
034700        CALL 'PAAPCAT0' USING WS-CATEG-COURANTE WS-CPV-AREA
034800             WS-LIBELLE-CATEG WS-CRM-CAT WS-RCM-CAT
034900     ELSE
035000        MOVE SPACES TO WS-LIBELLE-CATEG
035100     END-IF.
035200 2225-EXIT.
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600* PART DE VALEUR DES 3, 5 ET 10 PREMIERES CATEGORIES (REGLE 4).  *
035700*----------------------------------------------------------------*
035800 2230-PART-TOP-N.
035900     MOVE ZERO TO WS-CUMUL-TOP
036000     MOVE ZERO TO WS-PCT-TOP3 WS-PCT-TOP5 WS-PCT-TOP10
036100     PERFORM 2235-CUMULER-UN-RANG THRU 2235-EXIT
036200         VARYING WS-RANG FROM 1 BY 1
036300         UNTIL WS-RANG > AGG-NB-CATEG OR WS-RANG > 10.
036400 2230-EXIT.
036500     EXIT.
036600
036700 2235-CUMULER-UN-RANG.
036800     MOVE WS-CAT-RANG-ENT (WS-RANG) TO WS-K
036900     ADD AGG-CAT-MTVAL (WS-K) TO WS-CUMUL-TOP
037000     IF WS-RANG = 3 AND AGG-TOT-SSTVA > 0
037100        COMPUTE WS-PCT-TOP3 ROUNDED =
037200             (WS-CUMUL-TOP * 1000) / AGG-TOT-SSTVA
037300        DIVIDE WS-PCT-TOP3 BY 10 GIVING WS-PCT-TOP3
037400     END-IF
037500     IF WS-RANG = 5 AND AGG-TOT-SSTVA > 0
037600        COMPUTE WS-PCT-TOP5 ROUNDED =
037700             (WS-CUMUL-TOP * 1000) / AGG-TOT-SSTVA
037800        DIVIDE WS-PCT-TOP5 BY 10 GIVING WS-PCT-TOP5
037900     END-IF
038000     IF WS-RANG = 10 AND AGG-TOT-SSTVA > 0
038100        COMPUTE WS-PCT-TOP10 ROUNDED =
038200             (WS-CUMUL-TOP * 1000) / AGG-TOT-SSTVA
038300        DIVIDE WS-PCT-TOP10 BY 10 GIVING WS-PCT-TOP10
038400     END-IF.
038500 2235-EXIT.
038600     EXIT.
038700
038800*----------------------------------------------------------------*
038900* LIBELLE DE CONCENTRATION (REGLE 4) : >75% TOP-3 = FORTE,       *
039000* >50% = MODEREE, SINON FAIBLE / BIEN REPARTIE.                  *
039100*----------------------------------------------------------------*
039200 2240-LIBELLE-CONCENTRATION.
039300     IF WS-PCT-TOP3 > 75.0
039400        MOVE 'High concentration - top 3 categories dominate'
039500             TO WS-LIGNE-TRAVAIL
039600     ELSE
039700        IF WS-PCT-TOP3 > 50.0
039800           MOVE 'Moderate concentration across top categories'
039900                TO WS-LIGNE-TRAVAIL
040000        ELSE
040100           MOVE 'Low concentration - well distributed spending'
040200                TO WS-LIGNE-TRAVAIL
040300        END-IF
040400     END-IF
040500     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
040600 2240-EXIT.
040700     EXIT.
040800
040900*----------------------------------------------------------------*
041000* 4 - VALUE DISTRIBUTION ANALYSIS + PARETO 80/20 (REGLE 5)       *
041100*----------------------------------------------------------------*
041200 2300-DISTRIBUTION-VALEUR.
041300     MOVE 'VALUE DISTRIBUTION ANALYSIS' TO WS-LIGNE-TRAVAIL
041400     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
041500     MOVE 'Range          Count   %Items     TotalValue   %Value'
041600          TO WS-LIGNE-TRAVAIL
041700     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
041800     PERFORM 2310-ECRIRE-UNE-BANDE THRU 2310-EXIT
041900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
042000     PERFORM 2320-PARETO THRU 2320-EXIT.
042100 2300-EXIT.
042200     EXIT.
042300
042400 2310-ECRIRE-UNE-BANDE.
042500     MOVE AGG-BAN-NBART (WS-I) TO WS-COMPTEUR-IMPR
042600     MOVE AGG-BAN-PCTART (WS-I) TO WS-POURCENT-EDIT
042700     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
042800     MOVE WS-POURCENT-IMPR TO WS-LIGNE-TRAVAIL (30:6)
042900     MOVE AGG-BAN-MTVAL (WS-I) TO WS-MONTANT-EDIT
043000     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
043100     MOVE AGG-BAN-PCTVAL (WS-I) TO WS-POURCENT-EDIT
043110     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR-2
043200     STRING AGG-BAN-LIBELLE (WS-I) DELIMITED BY SIZE
043300            ' ' DELIMITED BY SIZE
043400            WS-COMPTEUR-IMPR DELIMITED BY SIZE
043500            ' ' DELIMITED BY SIZE
043600            WS-POURCENT-IMPR DELIMITED BY SIZE
043700            '% ' DELIMITED BY SIZE
043800            WS-MONTANT-IMPR DELIMITED BY SIZE
043810            '  ' DELIMITED BY SIZE
043820            WS-POURCENT-IMPR-2 DELIMITED BY SIZE
043830            '%' DELIMITED BY SIZE
043900            INTO WS-LIGNE-TRAVAIL
044000     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
044100 2310-EXIT.
044200     EXIT.
044300
044400 2320-PARETO.
044500     MOVE AGG-NB-ART-80PCT TO WS-COMPTEUR-IMPR
044600     MOVE AGG-PCT-ART-80PCT TO WS-POURCENT-EDIT
044700     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
044800     STRING 'Pareto 80/20: ' WS-COMPTEUR-IMPR DELIMITED BY SIZE
044900            ' items (' DELIMITED BY SIZE
045000            WS-POURCENT-IMPR DELIMITED BY SIZE
045100            '% of items) account for 80% of total value'
045200            DELIMITED BY SIZE
045300            INTO WS-LIGNE-TRAVAIL
045400     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
045500     IF AGG-PCT-ART-80PCT < 20.0
045600        MOVE 'Extreme concentration of spending value.'
045700             TO WS-LIGNE-TRAVAIL
045800     ELSE
045900        IF AGG-PCT-ART-80PCT <= 30.0
046000           MOVE 'Spending follows the classic Pareto pattern.'
046100                TO WS-LIGNE-TRAVAIL
046200        ELSE
046300           MOVE 'Spending is more even than a typical 80/20.'
046400                TO WS-LIGNE-TRAVAIL
046500        END-IF
046600     END-IF
046700     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
046800 2320-EXIT.
046900     EXIT.
047000
047100*----------------------------------------------------------------*
047200* 5 - TIME DISTRIBUTION ANALYSIS (QUARTERLY) (REGLES 1,2,10)     *
047300*----------------------------------------------------------------*
047400 2400-DISTRIBUTION-TEMPS.
047500     MOVE 'TIME DISTRIBUTION ANALYSIS' TO WS-LIGNE-TRAVAIL
047600     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
047700     IF NOT AGG-DONNEES-TEMPS-OK
047800        MOVE 'Insufficient time data for quarterly analysis.'
047900             TO WS-LIGNE-TRAVAIL
048000        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
048100     ELSE
048200        MOVE 'Quarter     Count   %Items     TotalValue   %Value'
048300             TO WS-LIGNE-TRAVAIL
048400        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
048500        PERFORM 2410-ECRIRE-UN-TRIMESTRE THRU 2410-EXIT
048600           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
048700        PERFORM 2420-PIC-TRIMESTRE THRU 2420-EXIT
048800     END-IF.
048900 2400-EXIT.
049000     EXIT.
049100
049200 2410-ECRIRE-UN-TRIMESTRE.
049300     MOVE TRI-NBART (WS-I) TO WS-COMPTEUR-IMPR
049400     MOVE TRI-PCTART (WS-I) TO WS-POURCENT-EDIT
049500     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
049600     MOVE TRI-MTVAL (WS-I) TO WS-MONTANT-EDIT
049610     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
049620     MOVE TRI-PCTVAL (WS-I) TO WS-POURCENT-EDIT
049630     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR-2
049700     STRING TRI-LIBELLE (WS-I) DELIMITED BY SIZE
049800            ' ' DELIMITED BY SIZE
049900            WS-COMPTEUR-IMPR DELIMITED BY SIZE
050000            ' ' DELIMITED BY SIZE
050100            WS-POURCENT-IMPR DELIMITED BY SIZE
050200            '% ' DELIMITED BY SIZE
050210            WS-MONTANT-IMPR DELIMITED BY SIZE
050220            '  ' DELIMITED BY SIZE
050230            WS-POURCENT-IMPR-2 DELIMITED BY SIZE
050240            '%' DELIMITED BY SIZE
050300            INTO WS-LIGNE-TRAVAIL
050400     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
050500 2410-EXIT.
050600     EXIT.
050700
050800*----------------------------------------------------------------*
050900* TRIMESTRE DE POINTE (REGLE 10) : CELUI QUI CUMULE LE PLUS DE   *
051000* VALEUR. >50% = WARNING, >35% = MODERATE, SINON PAS D'ANOMALIE. *
051100*----------------------------------------------------------------*
051200 2420-PIC-TRIMESTRE.
051300     MOVE 1 TO WS-RANG
051400     PERFORM 2425-COMPARER-TRIMESTRE THRU 2425-EXIT
051500         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 4
051600     IF AGG-TOT-SSTVA > 0
051700        COMPUTE WS-POURCENT-EDIT ROUNDED =
051800             (TRI-MTVAL (WS-RANG) * 1000) / AGG-TOT-SSTVA
051900        DIVIDE WS-POURCENT-EDIT BY 10 GIVING WS-POURCENT-EDIT
052000     ELSE
052100        MOVE ZERO TO WS-POURCENT-EDIT
052200     END-IF
052300     MOVE WS-POURCENT-EDIT TO WS-PCT-TRIM-POINTE
052400     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
052500     STRING 'Peak quarter: ' TRI-LIBELLE (WS-RANG)
052600            DELIMITED BY SIZE ' (' DELIMITED BY SIZE
052700            WS-POURCENT-IMPR DELIMITED BY SIZE
052800            '% of value)' DELIMITED BY SIZE
052900            INTO WS-LIGNE-TRAVAIL
053000     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
053100     IF WS-POURCENT-EDIT > 50.0
053200        MOVE 'WARNING: over half the spending falls in a'
053300             TO WS-LIGNE-TRAVAIL
053400     ELSE
053500        IF WS-POURCENT-EDIT > 35.0
053600           MOVE 'MODERATE seasonal imbalance detected in a'
053700                TO WS-LIGNE-TRAVAIL
053800        ELSE
053900           MOVE 'No significant quarterly anomaly detected.'
054000                TO WS-LIGNE-TRAVAIL
054100        END-IF
054200     END-IF
054300     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
054400 2420-EXIT.
054500     EXIT.
054600
054700 2425-COMPARER-TRIMESTRE.
054800     IF TRI-MTVAL (WS-I) > TRI-MTVAL (WS-RANG)
054900        MOVE WS-I TO WS-RANG
055000     END-IF.
055100 2425-EXIT.
055200     EXIT.
055300
055400*----------------------------------------------------------------*
055500* 6 - TOP PROCUREMENT ITEMS ANALYSIS                             *
055600* LA TABLE WS-SORT-IDX EST DEJA TRIEE PAR VALEUR DECROISSANTE    *
055700* PAR PAAPDRV0 (PARAGRAPHE 1600) - ON LA PARCOURT TELLE QUELLE.  *
055800*----------------------------------------------------------------*
055900 2500-TOP-ARTICLES.
056000     MOVE 'TOP PROCUREMENT ITEMS ANALYSIS' TO WS-LIGNE-TRAVAIL
056100     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
056200     IF WS-ITEM-CNT = ZERO
056300        MOVE 'No procurement items to rank.' TO WS-LIGNE-TRAVAIL
056400        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
056500     ELSE
056600        PERFORM 2510-ECRIRE-UN-TOP THRU 2510-EXIT
056700           VARYING WS-RANG FROM 1 BY 1
056800           UNTIL WS-RANG > WS-ITEM-CNT OR WS-RANG > WS-NB-TOP
056900     END-IF.
057000 2500-EXIT.
057100     EXIT.
057200
057300 2510-ECRIRE-UN-TOP.
057400     MOVE WS-SORT-IDX (WS-RANG) TO WS-K
057500     MOVE PRC-ITM-MTSSTVA (WS-K) TO WS-MONTANT-EDIT
057600     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
057700     STRING WS-RANG DELIMITED BY SIZE '. '  DELIMITED BY SIZE
057800            PRC-ITM-LIBOBJ (WS-K) (1:60) DELIMITED BY SIZE
057900            ' ' DELIMITED BY SIZE
058000            WS-MONTANT-IMPR DELIMITED BY SIZE
058100            ' RON' DELIMITED BY SIZE
058200            INTO WS-LIGNE-TRAVAIL
058300     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
058400 2510-EXIT.
058500     EXIT.
058600
058700*----------------------------------------------------------------*
058800* 7 - ANOMALY DETECTION (REGLES DE GESTION 8, 9, 10)             *
058900*----------------------------------------------------------------*
059000 2600-DETECTION-ANOMALIES.
059100     MOVE 'ANOMALY DETECTION' TO WS-LIGNE-TRAVAIL
059200     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
059300     MOVE AGG-NB-ANOMALIES TO WS-COMPTEUR-IMPR
059400     STRING 'Outliers detected (value > mean + 2 stddev): '
059500            WS-COMPTEUR-IMPR DELIMITED BY SIZE
059600            INTO WS-LIGNE-TRAVAIL
059700     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
059800     IF AGG-NB-ANOMALIES > 0
059900        PERFORM 2610-ECRIRE-UNE-ANOMALIE THRU 2610-EXIT
060000           VARYING WS-I FROM 1 BY 1
060100           UNTIL WS-I > WS-ITEM-CNT OR WS-I > WS-NB-TOP
060200     END-IF
060300     PERFORM 2620-ANOMALIE-CATEGORIE THRU 2620-EXIT.
060400 2600-EXIT.
060500     EXIT.
060600
060700 2610-ECRIRE-UNE-ANOMALIE.
060800     MOVE WS-SORT-IDX (WS-I) TO WS-K
060900     IF PRC-ITM-MTSSTVA (WS-K) > AGG-SEUIL-ANOMAL
061000        MOVE PRC-ITM-MTSSTVA (WS-K) TO WS-MONTANT-EDIT
061100        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
061200        IF AGG-ECART-TYPE > 0
061300           COMPUTE WS-ECART-SIGMA ROUNDED =
061400                (PRC-ITM-MTSSTVA (WS-K) - AGG-MOY-POPUL)
061500                 / AGG-ECART-TYPE
061600        ELSE
061700           MOVE ZERO TO WS-ECART-SIGMA
061800        END-IF
061900        MOVE WS-ECART-SIGMA TO WS-POURCENT-EDIT
062000        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
062100        STRING PRC-ITM-LIBOBJ (WS-K) (1:40) DELIMITED BY SIZE
062200               ' ' DELIMITED BY SIZE
062300               WS-MONTANT-IMPR DELIMITED BY SIZE
062400               ' RON (' DELIMITED BY SIZE
062500               WS-POURCENT-IMPR DELIMITED BY SIZE
062600               ' stddev above mean)' DELIMITED BY SIZE
062700               INTO WS-LIGNE-TRAVAIL
062800        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
062900     END-IF.
063000 2610-EXIT.
063100     EXIT.
063200
063300*----------------------------------------------------------------*
063400* ANOMALIE DE CONCENTRATION PAR CATEGORIE (REGLE 9) : TOUTE      *
063500* CATEGORIE DONT LA PART DE VALEUR DEPASSE 25%, ET SIGNAL SI     *
063600* UNE SEULE CATEGORIE DEPASSE 50%.                               *
063700*----------------------------------------------------------------*
063800 2620-ANOMALIE-CATEGORIE.
063900     MOVE ZERO TO WS-NB-ANOM-CATEG WS-1ERE-CATEG-FORTE
064000     PERFORM 2625-TESTER-UNE-CATEGORIE THRU 2625-EXIT
064100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > AGG-NB-CATEG
064200     IF WS-NB-ANOM-CATEG = 1
064300        STRING 'Extreme concentration in a single category: '
064400               AGG-CAT-CODE (WS-1ERE-CATEG-FORTE)
064500               DELIMITED BY SIZE
064600               INTO WS-LIGNE-TRAVAIL
064700        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
064800     END-IF.
064900 2620-EXIT.
065000     EXIT.
065100
065200 2625-TESTER-UNE-CATEGORIE.
065300     IF AGG-CAT-PCTVAL (WS-I) > 25.0
065400        ADD 1 TO WS-NB-ANOM-CATEG
065500        IF AGG-CAT-PCTVAL (WS-I) > 50.0
065600           AND WS-1ERE-CATEG-FORTE = ZERO
065700           MOVE WS-I TO WS-1ERE-CATEG-FORTE
065800        END-IF
065900     END-IF.
066000 2625-EXIT.
066100     EXIT.
066200
066300*----------------------------------------------------------------*
066400* 8 - STRATEGIC RECOMMENDATIONS (REGLE DE GESTION 11)            *
066500* TEXTES FIXES CONDITIONNES PAR LES SEUILS CALCULES CI-DESSUS.   *
066600*----------------------------------------------------------------*
066700 2700-RECOMMANDATIONS.
066800     MOVE 'STRATEGIC RECOMMENDATIONS' TO WS-LIGNE-TRAVAIL
066900     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
067000     IF AGG-NB-CATEG > 0
067100        MOVE WS-CAT-RANG-ENT (1) TO WS-K
067200        IF AGG-CAT-PCTVAL (WS-K) > 30.0
067300           MOVE 'Consider diversifying suppliers - top category'
067400                TO WS-LIGNE-TRAVAIL
067500           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
067600           MOVE 'exceeds 30% of total procurement value.'
067700                TO WS-LIGNE-TRAVAIL
067800           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
067900        END-IF
068000     END-IF
068100     IF WS-PCT-TOP3 > 70.0
068200        MOVE 'Review contract consolidation - top 3'
068300             TO WS-LIGNE-TRAVAIL
068400        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
068500        MOVE 'categories exceed 70% of total value.'
068600             TO WS-LIGNE-TRAVAIL
068700        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
068800     END-IF
068900     IF AGG-NB-ANOMALIES > 0
069000        MOVE 'Investigate high-value outlier procurements'
069100             TO WS-LIGNE-TRAVAIL
069200        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
069300        MOVE 'identified in the anomaly detection section.'
069400             TO WS-LIGNE-TRAVAIL
069500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
069600     END-IF
069700     IF AGG-BAN-NBART (4) > 0
069800        MOVE AGG-BAN-PCTVAL (4) TO WS-POURCENT-IMPR
069900        STRING 'High-value items (over 100,000 RON) represent'
070000               DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
070100        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
070200        STRING WS-POURCENT-IMPR DELIMITED BY SIZE
070300               '% of total spend - use strategic sourcing.'
070400               DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
070500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
070600     END-IF
070700     IF AGG-NB-ARTICLES > 0
070800        COMPUTE WS-POURCENT-EDIT ROUNDED =
070900             (AGG-BAN-NBART (1) * 1000) / AGG-NB-ARTICLES
071000        DIVIDE WS-POURCENT-EDIT BY 10 GIVING WS-POURCENT-EDIT
071100        IF WS-POURCENT-EDIT > 50.0
071200           MOVE 'Low-value items (under 10,000 RON) make up over'
071300                TO WS-LIGNE-TRAVAIL
071400           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
071500           MOVE 'half of all transactions - consider procurement'
071600                TO WS-LIGNE-TRAVAIL
071700           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
071800           MOVE 'cards or catalog buying to cut handling costs.'
071900                TO WS-LIGNE-TRAVAIL
072000           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
072100        END-IF
072200     END-IF
072300     IF AGG-NB-ARTICLES > 0
072400        COMPUTE WS-POURCENT-EDIT ROUNDED =
072500             (AGG-NB-CPV-KO * 1000) / AGG-NB-ARTICLES
072600        DIVIDE WS-POURCENT-EDIT BY 10 GIVING WS-POURCENT-EDIT
072700        IF WS-POURCENT-EDIT > 10.0
072800           MOVE 'Improve CPV code coverage - over 10% of items'
072900                TO WS-LIGNE-TRAVAIL
073000           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
073100           MOVE 'are missing a valid CPV classification.'
073200                TO WS-LIGNE-TRAVAIL
073300           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
073400        END-IF
073500     END-IF
073600     IF AGG-DONNEES-TEMPS-OK
073700        IF WS-PCT-TRIM-POINTE > 25.0
073800           MOVE 'Smooth procurement scheduling - the peak'
073900                TO WS-LIGNE-TRAVAIL
074000           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
074100           MOVE 'quarter exceeds 25% of annual spending.'
074200                TO WS-LIGNE-TRAVAIL
074300           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
074400        END-IF
074500     END-IF.
074600 2700-EXIT.
074700     EXIT.
074800
074900*----------------------------------------------------------------*
075000* RAPPORT VIDE : UNE SEULE LIGNE QUAND LA TABLE DES ARTICLES EST *
075100* VIDE (CORRECTIF PAAP-0032).                                    *
075200*----------------------------------------------------------------*
075300 2800-RAPPORT-VIDE.
075400     MOVE 'No procurement data available for analysis.'
075500          TO WS-LIGNE-TRAVAIL
075600     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
075700 2800-EXIT.
075800     EXIT.
