000100*****************************************************************
000200* COPYBOOK   XPRCRPT                                            *
000300* ---------------------------------------------------------     *
000400* ZONE DE RETOUR DES LIGNES D'EDITION - REMPLIE PAR LE SOUS-     *
000500* PROGRAMME D'EDITION APPELE (PAAPRA00 OU PAAPRB00) ET RECOPIEE  *
000600* LIGNE A LIGNE PAR PAAPDRV0 SUR ANALYSIS-REPORT-OUT. MEME       *
000700* PRINCIPE QUE RETOURNB DANS LA CALCULETTE DE TAXE FONCIERE.     *
000800*                                                                *
000900* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
001000*****************************************************************
001100 01  ZONE-EDITION.
001200     05  RPT-NB-LIGNES             PIC 9(05) BINARY.
001300     05  RPT-LIGNE-TBL.
001400         10  RPT-LIGNE OCCURS 4000 TIMES
001500                       PIC X(132) INDEXED BY RL-IDX.
001600     05  FILLER                    PIC X(01).
