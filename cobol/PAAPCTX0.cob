000100***************************************************
000200*              I M P O R T A N T                  *
000300*              -----------------                  *
000400*                                                 *
000500*   LE PROGRAMME PAAPCTX0 EST UNIQUEMENT UN       *
000600*   AIGUILLAGE PAR RAPPORT AU TYPE D'EDITION       *
000700*   DEMANDE PAR LA CARTE PARM :                   *
000800*                  PAAPRA00 POUR 'A' (COMPLET)     *
000900*                  PAAPRB00 POUR 'B' (ANALYSE)     *
001000*                  LES DEUX SI LA CARTE EST VIDE    *
001100***************************************************
001200*
001300* IDENTIFICATION DIVISION.
001400*----------------------------------------------------------------*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    PAAPCTX0.
001700 AUTHOR.        B PARDIEU.
001800 INSTALLATION.  DIRECTION DES MARCHES PUBLICS - SERVICE ETUDES.
001900 DATE-WRITTEN.  28/04/87.
002000 DATE-COMPILED.
002100 SECURITY.      USAGE RESERVE AU SERVICE ETUDES - DIFFUSION
002200                 INTERDITE HORS SERVICE.
002300*----------------------------------------------------------------*
002400*                    J O U R N A L   D E S   M O D I F S         *
002500*----------------------------------------------------------------*
002600* 28/04/87  BEPARDI  PAAP-0001  CREATION DU PROGRAMME - AIGUIL-  *
002700*                               LAGE COMPLET / ANALYSE.          *
002800* 11/04/93  BEPARDI  PAAP-0019  CARTE VIDE = EDITION DES DEUX    *
002900*                               RAPPORTS A LA SUITE.             *
003000* 09/07/93  JLEFEBV  PAAP-0021  CORRECTIF : LE NOMBRE DE LIGNES  *
003100*                               DU 1ER RAPPORT ETAIT ECRASE PAR  *
003200*                               CELUI DU 2EME QUAND LES DEUX     *
003300*                               SONT DEMANDES.                   *
003400* 12/01/99  MTHOREZ  PAAP-0030  MISE EN CONFORMITE AN 2000 - LE  *
003500*                               VERSION CI-DESSOUS EST DESORMAIS *
003600*                               GARNIE SUR 4 POSITIONS D'ANNEE.  *
003610* 14/05/02  JLEFEBV  PAAP-0036  AJOUT DU DECOUPAGE DE VERSION    *
003620*                               POUR LES MESSAGES D'ABEND.       *
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-3090.
004100 OBJECT-COMPUTER. IBM-3090.
004200 SPECIAL-NAMES.
004300     CLASS CLASSE-EDITION IS 'A' 'B'.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
004900-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005100
005200 01  VERSION                   PIC X(23)
005300                               VALUE 'PAAPCTX0 04 DU 14/05/02'.
005310*--- DECOUPAGE DU LIBELLE VERSION POUR LES MESSAGES D'ABEND -*
005320 01  WS-VERSION-DECOUPE REDEFINES VERSION.
005330     05  WS-VER-PROGRAMME      PIC X(08).
005340     05  FILLER                PIC X(01).
005350     05  WS-VER-NUMERO         PIC X(02).
005360     05  FILLER                PIC X(04).
005370     05  WS-VER-DATE           PIC X(08).
005400
005500*--- ZONE D'ATTENTE 2EME EDITION ENCHAINEE ------------------*
005600 01  WS-NB-LIGNES-1            PIC 9(05) BINARY.
005610 01  WS-NB-LIGNES-1-X REDEFINES WS-NB-LIGNES-1 PIC X(04).
005700 01  WS-ZONE-EDIT-1.
005800     05  WS-LIGNE-1 OCCURS 4000 TIMES PIC X(132).
005900 01  WS-ZONE-EDIT-1-NUM REDEFINES WS-ZONE-EDIT-1.
006000     05  WS-LIGNE-1-NUM OCCURS 4000 TIMES PIC X(132).
006100 01  WS-IND-TRAVAIL            PIC 9(05) BINARY.
006200*----------------------------------------------------------------*
006300 LINKAGE SECTION.
006400* DESCRIPTION DES PARAMETRES
006500*     TYPE RAPPORT DEMANDE : 'A' COMPLET, 'B' ANALYSE, SPACE=2
006600 01  LK-PARM-RAPPORT           PIC X(01).
006700*     AGREGATS PARTAGES (DATAMODEL) CALCULES PAR PAAPDRV0
006800     COPY XPRCAGG.
006900*     TABLE DES ARTICLES ET TABLE DES INDICES TRIES
007000     COPY XPRCTAB.
007100*     TABLE DU REFERENTIEL CPV
007200     COPY XCPVTAB.
007300*     ZONE DE RETOUR DES LIGNES D'EDITION
007400     COPY XPRCRPT.
007500*     CODES RETOUR
007600 01  LK-CRM                    PIC 99.
007700 01  LK-RCM                    PIC 99.
007800*----------------------------------------------------------------*
007900 PROCEDURE DIVISION USING LK-PARM-RAPPORT AGREGATS-PAAP
008000          WS-ITEM-AREA WS-CPV-AREA ZONE-EDITION LK-CRM LK-RCM.
008100*------------------------------------------------------------*
008200 0000-MAIN-LINE.
008300     MOVE ZERO TO LK-CRM LK-RCM
008400     MOVE ZERO TO RPT-NB-LIGNES
008500     EVALUATE TRUE
008600        WHEN LK-PARM-RAPPORT = 'A'
008700             PERFORM 0100-APPELER-RAPPORT-A THRU 0100-EXIT
008800        WHEN LK-PARM-RAPPORT = 'B'
008900             PERFORM 0200-APPELER-RAPPORT-B THRU 0200-EXIT
009000        WHEN LK-PARM-RAPPORT = SPACE
009100             PERFORM 0100-APPELER-RAPPORT-A THRU 0100-EXIT
009200             PERFORM 0300-RANGER-RAPPORT-A  THRU 0300-EXIT
009300             PERFORM 0200-APPELER-RAPPORT-B THRU 0200-EXIT
009400             PERFORM 0400-FUSIONNER-RAPPORTS THRU 0400-EXIT
009500        WHEN OTHER
009600             MOVE 90 TO LK-CRM
009700             MOVE 01 TO LK-RCM
009800     END-EVALUATE
009900     GOBACK.
010000
010100*----------------------------------------------------------------*
010200* APPEL DU RAPPORT COMPLET (PROCUREMENTANALYSISSERVICE)          *
010300*----------------------------------------------------------------*
010400 0100-APPELER-RAPPORT-A.
010500     CALL 'PAAPRA00' USING AGREGATS-PAAP WS-ITEM-AREA WS-CPV-AREA
010600          ZONE-EDITION LK-CRM LK-RCM.
010700 0100-EXIT.
010800     EXIT.
010900
011000*----------------------------------------------------------------*
011100* APPEL DU RAPPORT D'ANALYSE (ANALYSISSERVICE)                   *
011200*----------------------------------------------------------------*
011300 0200-APPELER-RAPPORT-B.
011400     CALL 'PAAPRB00' USING AGREGATS-PAAP WS-ITEM-AREA WS-CPV-AREA
011500          ZONE-EDITION LK-CRM LK-RCM.
011600 0200-EXIT.
011700     EXIT.
011800
011900*----------------------------------------------------------------*
012000* SAUVEGARDE DES LIGNES DU PREMIER RAPPORT AVANT D'APPELER *
012100* SECOND (CORRECTIF PAAP-0021 : LA ZONE DE RETOUR EST PARTAGEE   *
012200* ET SERAIT SINON ECRASEE).                                      *
012300*----------------------------------------------------------------*
012400 0300-RANGER-RAPPORT-A.
012500     MOVE RPT-NB-LIGNES TO WS-NB-LIGNES-1
012600     PERFORM 0310-RANGER-UNE-LIGNE THRU 0310-EXIT
012700         VARYING WS-IND-TRAVAIL FROM 1 BY 1
012800         UNTIL WS-IND-TRAVAIL > WS-NB-LIGNES-1.
012900 0300-EXIT.
013000     EXIT.
013100
013200 0310-RANGER-UNE-LIGNE.
013300     MOVE RPT-LIGNE (WS-IND-TRAVAIL)
013400          TO WS-LIGNE-1 (WS-IND-TRAVAIL).
013500 0310-EXIT.
013600     EXIT.
013700
013800*----------------------------------------------------------------*
013900* RECOPIE DES LIGNES DU PREMIER RAPPORT A LA SUITE DE CELLES *
014000* SECOND, DANS LA LIMITE DE LA TABLE DE RETOUR (4000 LIGNES).    *
014100*----------------------------------------------------------------*
014200 0400-FUSIONNER-RAPPORTS.
014300     MOVE RPT-NB-LIGNES TO WS-IND-TRAVAIL
014400     PERFORM 0410-DECALER-UNE-LIGNE THRU 0410-EXIT
014500         VARYING WS-IND-TRAVAIL FROM RPT-NB-LIGNES BY -1
014600         UNTIL WS-IND-TRAVAIL < 1
014700     MOVE ZERO TO WS-IND-TRAVAIL
014800     PERFORM 0420-INSERER-UNE-LIGNE THRU 0420-EXIT
014900         VARYING WS-IND-TRAVAIL FROM 1 BY 1
015000         UNTIL WS-IND-TRAVAIL > WS-NB-LIGNES-1
015100     COMPUTE RPT-NB-LIGNES = RPT-NB-LIGNES + WS-NB-LIGNES-1.
015200 0400-EXIT.
015300     EXIT.
015400
015500 0410-DECALER-UNE-LIGNE.
015600     IF WS-IND-TRAVAIL + WS-NB-LIGNES-1 <= 4000
015700        MOVE RPT-LIGNE (WS-IND-TRAVAIL)
015800             TO RPT-LIGNE (WS-IND-TRAVAIL + WS-NB-LIGNES-1)
015900     END-IF.
016000 0410-EXIT.
016100     EXIT.
016200
016300 0420-INSERER-UNE-LIGNE.
016400     IF WS-IND-TRAVAIL <= 4000
016500        MOVE WS-LIGNE-1 (WS-IND-TRAVAIL)
016600             TO RPT-LIGNE (WS-IND-TRAVAIL)
016700     END-IF.
016800 0420-EXIT.
016900     EXIT.
