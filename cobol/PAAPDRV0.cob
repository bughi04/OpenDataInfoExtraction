000100*********************************************************
000200* PROGRAMME PAAPDRV0                                    *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE PROGRAMME EST LE PILOTE BATCH DE L'ANALYSE DU PLAN *
000600* ANNUEL DES ACHATS PUBLICS (PAAP). IL CHARGE LES       *
000700* ARTICLES DU MARCHE ET LE REFERENTIEL CPV, CALCULE LES *
000800* AGREGATS PARTAGES (DATAMODEL) PUIS APPELLE LE SOUS-   *
000900* PROGRAMME D'EDITION DEMANDE PAR LA CARTE PARM.        *
001000*                                                       *
001100*********************************************************
001200*
001300* IDENTIFICATION DIVISION.
001400*----------------------------------------------------------------*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    PAAPDRV0.
001700 AUTHOR.        B PARDIEU.
001800 INSTALLATION.  DIRECTION DES MARCHES PUBLICS - SERVICE ETUDES.
001900 DATE-WRITTEN.  28/04/87.
002000 DATE-COMPILED.
002100 SECURITY.      USAGE RESERVE AU SERVICE ETUDES - DIFFUSION
002200                 INTERDITE HORS SERVICE.
002300*----------------------------------------------------------------*
002400*                    J O U R N A L   D E S   M O D I F S         *
002500*----------------------------------------------------------------*
002600* 28/04/87  BEPARDI  PAAP-0001  CREATION DU PROGRAMME - CHARGE-  *
002700*                               MENT DES FICHIERS ET CALCUL DES  *
002800*                               AGREGATS PARTAGES POUR LES DEUX  *
002900*                               EDITIONS.                       *
003000* 19/11/87  BEPARDI  PAAP-0002  AJOUT DE LA VENTILATION PAR      *
003100*                               TRANCHE DE VALEUR ET DU TOP-N.   *
003200* 22/03/88  BEPARDI  PAAP-0003  AJOUT DE L'EXTRACTION DES CODES  *
003300*                               CPV MULTIPLES DANS UNE MEME      *
003400*                               ZONE LIBRE.                     *
003500* 30/08/88  JLEFEBV  PAAP-0007  CORRECTIF : UNE ZONE CPV VIDE    *
003600*                               NE DOIT PAS COMPTER COMME UN     *
003700*                               CODE CPV EN ANOMALIE.            *
003800* 14/02/90  BEPARDI  PAAP-0011  AJOUT DE LA DETECTION DES VALEURS*
003900*                               ANORMALES (ECART-TYPE) ET DE LA  *
004000*                               VENTILATION TEMPORELLE.          *
004100* 05/09/91  MTHOREZ  PAAP-0014  AJOUT DE LA VENTILATION PAR      *
004200*                               SOURCE DE FINANCEMENT.           *
004300* 11/04/93  BEPARDI  PAAP-0019  BASCULE DE LA CARTE PARM VERS LE *
004400*                               FICHIER PARMCARD (ANCIENNEMENT   *
004500*                               VIA JCL PARM DIRECT).            *
004600* 23/10/95  JLEFEBV  PAAP-0023  LE TRI PAR VALEUR SERT DESORMAIS *
004700*                               A LA FOIS AU TOP-N ET A LA       *
004800*                               MEDIANE (UN SEUL TRI).          *
004900* 30/11/98  MTHOREZ  PAAP-0029  MISE EN CONFORMITE AN 2000 -     *
005000*                               CONVERSION DES ZONES ANNEE DES   *
005100*                               DATES LIBRES SUR 4 POSITIONS.    *
005200* 15/03/03  JLEFEBV  PAAP-0034  CONTROLE SUPPLEMENTAIRE SUR LE   *
005300*                               CODE RETOUR DU FICHIER PARMCARD  *
005400*                               EN CAS DE CARTE ABSENTE.         *
005410* 21/08/12  JLEFEBV  PAAP-0037  CORRECTIFS SUITE AUDIT : LE SEUIL*
005420*                               HASTIMEDATA PASSE A 20% (ETAIT A *
005430*                               50%, REGLE 1) - AJOUT DU REPLI   *
005440*                               SUR LA DATE DE FIN QUAND LA DATE *
005450*                               DE DEBUT N'EST PAS EXPLOITABLE   *
005460*                               (REGLE 2) - CORRECTIF DE BORNE   *
005470*                               SUR LE CHIFFRE DE CONTROLE CPV   *
005480*                               ET AJOUT DU REPLI '-0' QUAND IL  *
005490*                               EST ABSENT (REGLE 3) - LA CATE-  *
005495*                               GORISATION RECHERCHE DESORMAIS   *
005496*                               CHAQUE CODE CPV DE L'ARTICLE DANS*
005497*                               LE REFERENTIEL AU LIEU DE PRENDRE*
005498*                               LE PREFIXE DU 1ER CODE SAISI, ET *
005499*                               ECARTE L'ARTICLE SANS CODE NI    *
005500*                               LIBELLE D'OBJET (REGLE 3).       *
005501* 04/09/12  JLEFEBV  PAAP-0038  2EME VAGUE DE CORRECTIFS AUDIT : *
005502*                               RECHERCHE DU MOIS LITTERAL SUR   *
005503*                               LES ABREVIATIONS ROUMAINES PUIS  *
005504*                               LES LIBELLES ANGLAIS (ETAIENT    *
005505*                               ABSENTS, REGLE 2) - CORRECTIF DE *
005506*                               LA ZONE DATE NUMERIQUE JJ/MM/AAAA*
005507*                               (SEPARATEUR EN POSITION 3, PLUS  *
005508*                               4) ET AJOUT DE L'INVERSION JOUR/ *
005509*                               MOIS QUAND LE 2EME GROUPE DEPASSE*
005512*                               12 ET PAS LE 1ER (REGLE 2) - LES *
005513*                               BORNES DES TRANCHES DE VALEUR    *
005514*                               PASSENT A 10 000/50 000/100 000  *
005515*                               (REGLE 5, LA BORNE A 50 000 ETAIT*
005516*                               OMISE) - LIBELLES DE MOIS/TRIM./ *
005517*                               SAISON/TRANCHE DE VALEUR TRADUITS*
005518*                               EN ANGLAIS POUR COLLER AU RESTE  *
005519*                               DE L'EDITION (REGLE 2 ET 5).     *
005520*----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-3090.
005900 OBJECT-COMPUTER. IBM-3090.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASSE-NUM IS '0' THRU '9'
006300     UPSI-0 IS USAGE-SWITCH-0.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT  PROCUREMENT-ITEMS-IN ASSIGN TO PRCITEMS
006700             ORGANIZATION  IS SEQUENTIAL
006800             FILE STATUS   IS WS-FS-ITM.
006900     SELECT  CPV-CODES-IN        ASSIGN TO CPVCODES
007000             ORGANIZATION  IS SEQUENTIAL
007100             FILE STATUS   IS WS-FS-CPV.
007200     SELECT  CARTE-PARM          ASSIGN TO PARMCARD
007300             ORGANIZATION  IS LINE SEQUENTIAL
007400             FILE STATUS   IS WS-FS-PRM.
007500     SELECT  ANALYSIS-REPORT-OUT ASSIGN TO RPTPAAP
007600             ORGANIZATION  IS LINE SEQUENTIAL
007700             FILE STATUS   IS WS-FS-RPT.
007800*----------------------------------------------------------------*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*--- ARTICLES DU PLAN ANNUEL DES ACHATS -------------------------*
008200 FD  PROCUREMENT-ITEMS-IN
008300     RECORD CONTAINS 550 CHARACTERS
008400     DATA RECORD IS FD-ITEM-REC.
008500 01  FD-ITEM-REC.
008600     COPY XPRCITM.
008700*--- REFERENTIEL DES CODES CPV ----------------------------------*
008800 FD  CPV-CODES-IN
008900     RECORD CONTAINS 412 CHARACTERS
009000     DATA RECORD IS FD-CPV-REC.
009100 01  FD-CPV-REC.
009200     COPY XCPVCOD.
009300*--- CARTE PARM (TYPE D'EDITION DEMANDEE) -----------------------*
009400 FD  CARTE-PARM
009500     RECORD CONTAINS 80 CHARACTERS
009600     DATA RECORD IS FD-PARM-REC.
009700 01  FD-PARM-REC.
009800     05  FD-PARM-TYPE          PIC X(01).
009900     05  FILLER                PIC X(79).
010000*--- EDITION DE SORTIE ------------------------------------------*
010100 FD  ANALYSIS-REPORT-OUT
010200     RECORD CONTAINS 132 CHARACTERS
010300     DATA RECORD IS FD-RPT-REC.
010400 01  FD-RPT-REC                PIC X(132).
010500*----------------------------------------------------------------*
010600 WORKING-STORAGE SECTION.
010700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
010800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
010900-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
011000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
011100
011200 01  VERSION                   PIC X(23)
011300                               VALUE 'PAAPDRV0 11 DU 04/09/12'.
011400
011500*--- ZONES FILE STATUS ------------------------------------------*
011600 01  WS-FS-ITM                 PIC XX.
011700     88  WS-FS-ITM-OK              VALUE '00'.
011800     88  WS-FS-ITM-FIN              VALUE '10'.
011900 01  WS-FS-CPV                 PIC XX.
012000     88  WS-FS-CPV-OK              VALUE '00'.
012100     88  WS-FS-CPV-FIN              VALUE '10'.
012200 01  WS-FS-PRM                 PIC XX.
012300     88  WS-FS-PRM-OK              VALUE '00'.
012400     88  WS-FS-PRM-FIN              VALUE '10'.
012500 01  WS-FS-RPT                 PIC XX.
012600     88  WS-FS-RPT-OK              VALUE '00'.
012700
012800*--- INDICATEURS DE FIN DE FICHIER ------------------------------*
012900 01  WS-IND-FIN-ITM             PIC X(01) VALUE 'N'.
013000     88  WS-FIN-ITM                  VALUE 'O'.
013100 01  WS-IND-FIN-CPV             PIC X(01) VALUE 'N'.
013200     88  WS-FIN-CPV                  VALUE 'O'.
013300
013400*--- TABLE DES ARTICLES ET DU REFERENTIEL CPV, AGREGATS ---------*
013500     COPY XPRCTAB.
013600     COPY XCPVTAB.
013700     COPY XPRCAGG.
013800     COPY XPRCRPT.
013900
014000*--- SOUSCRIPTEURS ET COMPTEURS DE TRAVAIL (TOUS BINAIRES) ------*
014100 01  WS-I                      PIC 9(05) BINARY.
014200 01  WS-J                      PIC 9(05) BINARY.
014300 01  WS-K                      PIC 9(05) BINARY.
014400 01  WS-NB-BORNE               PIC 9(05) BINARY.
014500 01  WS-TMP-IDX                PIC 9(05) BINARY.
014600 01  WS-CAT-POS                PIC 9(03) BINARY.
014610 01  WS-IND-ITM-CATEG          PIC X(01).
014620     88  WS-ITM-CATEGORISE         VALUE 'O'.
014630     88  WS-ITM-NON-CATEGORISE     VALUE 'N'.
014700 01  WS-SRC-POS                PIC 9(03) BINARY.
014800 01  WS-TOPN-DEMANDE           PIC 9(03) BINARY VALUE 10.
014900
015000*--- ZONE DE TRAVAIL POUR L'EXTRACTION DES CODES CPV ------------*
015100 01  WS-ZONE-CPV-SCAN          PIC X(200).
015200 01  WS-ZONE-CPV-CAR REDEFINES WS-ZONE-CPV-SCAN.
015300     05  WS-ZCV-C              PIC X OCCURS 200.
015400 01  WS-CPV-COURANT            PIC X(10).
015500 01  WS-NB-CHIF-CONSEC         PIC 9(02) BINARY.
015600 01  WS-DEB-CHIF-CONSEC        PIC 9(03) BINARY.
015700
015800*--- ZONE DE TRAVAIL POUR L'EXTRACTION DE LA DATE ---------------*
015900 01  WS-DATE-WORK              PIC X(30).
016000 01  WS-DATE-CHIFFRES REDEFINES WS-DATE-WORK.
016100     05  WS-DATE-C             PIC X OCCURS 30.
016200 01  WS-MOIS-TXT-ROU           PIC X(03).
016210 01  WS-MOIS-TXT-ANG           PIC X(09).
016220 01  WS-NUM-JOUR               PIC 9(02).
016230 01  WS-NUM-MOIS               PIC 9(02).
016400
016500*--- ZONE DE TRAVAIL STATISTIQUES -------------------------------*
016600 01  WS-ECART                  PIC S9(13)V9(2) COMP-3.
016700 01  WS-SOMME-CARRES           PIC S9(18)V9(2) COMP-3.
016800 01  WS-CUMUL-VAL              PIC S9(15)V9(2) COMP-3.
016900 01  WS-CUMUL-PCT              PIC S9(05)V9(2) COMP-3.
017000 01  WS-MOY-MOIS               PIC S9(13)V9(2) COMP-3.
017100 01  WS-ECART-MOIS             PIC S9(13)V9(2) COMP-3.
017200 01  WS-CUM-CARRES-MOIS        PIC S9(18)V9(2) COMP-3.
017300 01  WS-ECTYPE-MOIS            PIC S9(13)V9(2) COMP-3.
017400 01  WS-MOY-SAIS               PIC S9(13)V9(2) COMP-3.
017500 01  WS-ECART-SAIS             PIC S9(13)V9(2) COMP-3.
017600 01  WS-CUM-CARRES-SAIS        PIC S9(18)V9(2) COMP-3.
017700 01  WS-ECTYPE-SAIS            PIC S9(13)V9(2) COMP-3.
017800 01  WS-RACINE                 PIC S9(13)V9(2) COMP-3.
017900 01  WS-RACINE-ESSAI           PIC S9(13)V9(2) COMP-3.
018000
018100*--- ZONE D'APPEL DU DISPATCHER D'EDITION -----------------------*
018200 01  WS-PARM-RAPPORT           PIC X(01).
018300     88  WS-RAPPORT-COMPLET        VALUE 'A'.
018400     88  WS-RAPPORT-ANALYSE        VALUE 'B'.
018500 01  WS-CRM                    PIC 99.
018600 01  WS-RCM                    PIC 99.
018700
018800*----------------------------------------------------------------*
018900 PROCEDURE DIVISION.
019000*================================================================*
019100 0000-MAIN-LINE.
019200*----------------------------------------------------------------*
019300*    ENCHAINEMENT GENERAL DU BATCH PAAP *
019400*----------------------------------------------------------------*
019500     PERFORM 0100-INITIALISER     THRU 0100-EXIT
019600     PERFORM 0200-OUVRIR-FICHIERS THRU 0200-EXIT
019700     PERFORM 0300-LIRE-PARM       THRU 0300-EXIT
019800     PERFORM 1000-CHARGER-ARTICLES THRU 1000-EXIT
019900     PERFORM 1100-CHARGER-CPV      THRU 1100-EXIT
020000     PERFORM 1200-CALCULER-TOTAUX  THRU 1200-EXIT
020100     PERFORM 1300-CATEGORISER-ARTICLES THRU 1300-EXIT
020200     PERFORM 1400-VALEUR-PAR-CATEGORIE THRU 1400-EXIT
020300     PERFORM 1500-TRANCHES-VALEUR THRU 1500-EXIT
020400     PERFORM 1600-TRIER-PAR-VALEUR THRU 1600-EXIT
020500     PERFORM 1650-STATS-POPULATION THRU 1650-EXIT
020600     PERFORM 1700-PARETO-80-20     THRU 1700-EXIT
020700     PERFORM 1800-VENTILER-TEMPOREL THRU 1800-EXIT
020800     PERFORM 1900-VENTILER-SOURCES  THRU 1900-EXIT
020900     PERFORM 2000-EDITER-RAPPORT    THRU 2000-EXIT
021000     PERFORM 9800-FERMER-FICHIERS   THRU 9800-EXIT
021100     GOBACK.
021200
021300*----------------------------------------------------------------*
021400* INITIALISATIONS GENERALES                                      *
021500*----------------------------------------------------------------*
021600 0100-INITIALISER.
021700     INITIALIZE WS-ITEM-TBL WS-SORT-IDX-TBL
021800     INITIALIZE WS-CPV-TBL  AGREGATS-PAAP ZONE-EDITION
021900     MOVE ZERO  TO WS-ITEM-CNT WS-CPV-CNT
022000     MOVE 'N'   TO WS-IND-FIN-ITM WS-IND-FIN-CPV
022100     MOVE 'N'   TO AGG-IND-DONNEES-TEMPS AGG-IND-SOURCES.
022200 0100-EXIT.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600* OUVERTURE DES FICHIERS D'ENTREE ET DE SORTIE                   *
022700*----------------------------------------------------------------*
022800 0200-OUVRIR-FICHIERS.
022900     OPEN INPUT  PROCUREMENT-ITEMS-IN
023000     IF NOT WS-FS-ITM-OK
023100        DISPLAY 'PAAPDRV0 - OUVERTURE PROCUREMENT-ITEMS-IN KO '
023200                WS-FS-ITM
023300        GO TO 9900-ANOMALIE
023400     END-IF
023500     OPEN INPUT  CPV-CODES-IN
023600     IF NOT WS-FS-CPV-OK
023700        DISPLAY 'PAAPDRV0 - OUVERTURE CPV-CODES-IN KO ' WS-FS-CPV
023800        GO TO 9900-ANOMALIE
023900     END-IF
024000     OPEN INPUT  CARTE-PARM
024100     OPEN OUTPUT ANALYSIS-REPORT-OUT
024200     IF NOT WS-FS-RPT-OK
024300        DISPLAY 'PAAPDRV0 - OUVERTURE ANALYSIS-REPORT-OUT KO '
024400                WS-FS-RPT
024500        GO TO 9900-ANOMALIE
024600     END-IF.
024700 0200-EXIT.
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100* LECTURE DE LA CARTE PARM (TYPE D'EDITION DEMANDEE)             *
025200* A - RAPPORT COMPLET (PROCUREMENTANALYSISSERVICE)               *
025300* B - RAPPORT D'ANALYSE (ANALYSISSERVICE)                       *
025400* CARTE ABSENTE OU VIDE = ON EDITE LES DEUX RAPPORTS             *
025500*----------------------------------------------------------------*
025600 0300-LIRE-PARM.
025700     MOVE SPACES TO WS-PARM-RAPPORT
025800     IF WS-FS-PRM-OK
025900        READ CARTE-PARM
026000           AT END MOVE 'N' TO WS-FS-PRM
026100        END-READ
026200        IF WS-FS-PRM-OK
026300           MOVE FD-PARM-TYPE TO WS-PARM-RAPPORT
026400        END-IF
026500     END-IF.
026600 0300-EXIT.
026700     EXIT.
026800
026900*----------------------------------------------------------------*
027000* CHARGEMENT EN MEMOIRE DE TOUS LES ARTICLES DU PLAN D'ACHATS    *
027100*----------------------------------------------------------------*
027200 1000-CHARGER-ARTICLES.
027300     PERFORM 1010-LIRE-UN-ARTICLE THRU 1010-EXIT
027400         UNTIL WS-FIN-ITM.
027500 1000-EXIT.
027600     EXIT.
027700
027800 1010-LIRE-UN-ARTICLE.
027900     READ PROCUREMENT-ITEMS-IN
028000         AT END SET WS-FIN-ITM TO TRUE
028100                 GO TO 1010-EXIT
028200     END-READ
028300     ADD 1 TO WS-ITEM-CNT
028400     MOVE FD-ITEM-REC TO WS-ITEM-ENT (WS-ITEM-CNT)
028500     MOVE WS-ITEM-CNT TO WS-SORT-IDX (WS-ITEM-CNT)
028600     PERFORM 1050-EXTRAIRE-CODES-CPV THRU 1050-EXIT.
028700 1010-EXIT.
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100* EXTRACTION DES CODES CPV PRESENTS DANS LA ZONE LIBRE DE *
029200* L'ARTICLE (REGLE DE GESTION 3) : ON RECHERCHE DES SUITES DE 8 *
029300* CHIFFRES, EVENTUELLEMENT SUIVIES D'UN TIRET ET D'UN CHIFFRE DE *
029400* CONTROLE, ET ON LES RANGE DANS LA TABLE PRC-ITM-CODCPV.        *
029500*----------------------------------------------------------------*
029600 1050-EXTRAIRE-CODES-CPV.
029700     MOVE SPACES TO PRC-ITM-CODCPV-ALT (WS-ITEM-CNT)
029800     MOVE 0      TO PRC-ITM-NBCPV (WS-ITEM-CNT)
029900     MOVE PRC-ITM-ZONCPV (WS-ITEM-CNT) TO WS-ZONE-CPV-SCAN
030000     MOVE ZERO   TO WS-NB-CHIF-CONSEC WS-DEB-CHIF-CONSEC
030100     MOVE 1      TO WS-I
030200     PERFORM 1055-SCANNER-CARACTERE THRU 1055-EXIT
030300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 200.
030400 1050-EXIT.
030500     EXIT.
030600
030700 1055-SCANNER-CARACTERE.
030800     IF WS-ZCV-C (WS-I) IS NUMERIC
030900        IF WS-NB-CHIF-CONSEC = 0
031000           MOVE WS-I TO WS-DEB-CHIF-CONSEC
031100        END-IF
031200        ADD 1 TO WS-NB-CHIF-CONSEC
031300     ELSE
031400        IF WS-NB-CHIF-CONSEC >= 8
031500           PERFORM 1058-RANGER-CODE-CPV THRU 1058-EXIT
031600        END-IF
031700        MOVE ZERO TO WS-NB-CHIF-CONSEC
031800     END-IF.
031900 1055-EXIT.
032000     EXIT.
032100
032200 1058-RANGER-CODE-CPV.
032300     IF PRC-ITM-NBCPV (WS-ITEM-CNT) < 5
032400        ADD 1 TO PRC-ITM-NBCPV (WS-ITEM-CNT)
032500        MOVE SPACES TO WS-CPV-COURANT
032600        MOVE WS-ZONE-CPV-SCAN (WS-DEB-CHIF-CONSEC : 8)
032700             TO WS-CPV-COURANT (1:8)
032710*       A CE STADE WS-I POINTE SUR LE 1ER CARACTERE NON NUMERI- *
032720*       QUE SUIVANT LA SUITE DE 8 CHIFFRES (LE TIRET LUI-MEME,  *
032730*       SI PRESENT) : L'ECART EST DONC DE 0, PAS DE 1.          *
032800        IF WS-I - WS-DEB-CHIF-CONSEC - 8 = 0
032900           AND WS-ZCV-C (WS-DEB-CHIF-CONSEC + 8) = '-'
033000           AND WS-ZCV-C (WS-DEB-CHIF-CONSEC + 9) IS NUMERIC
033100           MOVE '-' TO WS-CPV-COURANT (9:1)
033200           MOVE WS-ZCV-C (WS-DEB-CHIF-CONSEC + 9)
033300                TO WS-CPV-COURANT (10:1)
033310        ELSE
033320*          AUCUN CHIFFRE DE CONTROLE TROUVE - ON LE FORCE A 0    *
033330*          (REGLE DE GESTION 3) POUR COLLER AU FORMAT 9(8)-9 DE  *
033340*          LA TABLE DU REFERENTIEL CPV.                          *
033350           MOVE '-0' TO WS-CPV-COURANT (9:2)
033360        END-IF
033500        MOVE WS-CPV-COURANT
033600             TO PRC-ITM-CODCPV (WS-ITEM-CNT,
033700                                PRC-ITM-NBCPV (WS-ITEM-CNT))
033800     END-IF.
033900 1058-EXIT.
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300* CHARGEMENT EN MEMOIRE DU REFERENTIEL CPV, TRIE SUR LE CODE     *
034400* (LA TABLE EST ALIMENTEE DANS L'ORDRE DU FICHIER, SUPPOSE DEJA  *
034500* TRIE PAR LE SERVICE QUI PRODUIT LE REFERENTIEL - CF. FILES).   *
034600*----------------------------------------------------------------*
034700 1100-CHARGER-CPV.
034800     PERFORM 1110-LIRE-UN-CPV THRU 1110-EXIT
034900         UNTIL WS-FIN-CPV.
035000 1100-EXIT.
035100     EXIT.
035200
035300 1110-LIRE-UN-CPV.
035400     READ CPV-CODES-IN
035500         AT END SET WS-FIN-CPV TO TRUE
035600                 GO TO 1110-EXIT
035700     END-READ
035800     ADD 1 TO WS-CPV-CNT
035900     MOVE FD-CPV-REC TO WS-CPV-ENT (WS-CPV-CNT)
036000     MOVE CPV-COD-CODE (WS-CPV-CNT) (1:2)
036100          TO CPV-COD-CATEG (WS-CPV-CNT).
036200 1110-EXIT.
036300     EXIT.
036400
036500*----------------------------------------------------------------*
036600* CALCUL DES TOTAUX GENERAUX ET DU TAUX DE TVA EFFECTIF *
036700* (REGLE DE GESTION 7)                                           *
036800*----------------------------------------------------------------*
036900 1200-CALCULER-TOTAUX.
037000     MOVE ZERO TO AGG-TOT-SSTVA AGG-TOT-AVTVA AGG-TOT-TVA
037100     MOVE ZERO TO AGG-NB-CPV-OK AGG-NB-CPV-KO
037200     MOVE WS-ITEM-CNT TO AGG-NB-ARTICLES
037300     PERFORM 1210-CUMULER-UN-ARTICLE THRU 1210-EXIT
037400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT
037500     COMPUTE AGG-TOT-TVA = AGG-TOT-AVTVA - AGG-TOT-SSTVA
037600     IF AGG-TOT-SSTVA > 0
037700        COMPUTE AGG-TAUX-TVA ROUNDED =
037800             ((AGG-TOT-AVTVA - AGG-TOT-SSTVA) * 100)
037900             / AGG-TOT-SSTVA
038000     ELSE
038100        MOVE ZERO TO AGG-TAUX-TVA
038200     END-IF
038300     IF AGG-NB-ARTICLES > 0
038400        COMPUTE AGG-PCT-CPV-KO ROUNDED =
038500             (AGG-NB-CPV-KO * 1000) / AGG-NB-ARTICLES
038600        DIVIDE AGG-PCT-CPV-KO BY 10 GIVING AGG-PCT-CPV-KO
038700     END-IF.
038800 1200-EXIT.
038900     EXIT.
039000
039100 1210-CUMULER-UN-ARTICLE.
039200     ADD PRC-ITM-MTSSTVA (WS-I) TO AGG-TOT-SSTVA
039300     ADD PRC-ITM-MTAVTVA (WS-I) TO AGG-TOT-AVTVA
039400     IF PRC-ITM-NBCPV (WS-I) > 0
039500        ADD 1 TO AGG-NB-CPV-OK
039600     ELSE
039700        ADD 1 TO AGG-NB-CPV-KO
039800     END-IF.
039900 1210-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------*
040300* AFFECTATION DE LA CATEGORIE A CHAQUE ARTICLE (REGLE 3) ET      *
040400* CONSTITUTION DE LA TABLE DES CATEGORIES RENCONTREES (REGLE 9)  *
040410* ON RECHERCHE CHACUN DES CODES CPV DE L'ARTICLE, DANS L'ORDRE   *
040420* DE SAISIE, DANS LE REFERENTIEL CHARGE EN 1100-CHARGER-CPV ; LE *
040430* PREMIER CODE RETROUVE FIXE LA CATEGORIE. SI AUCUN CODE DE      *
040440* L'ARTICLE N'EST DANS LE REFERENTIEL, ON RETIENT '00' SI LE     *
040450* LIBELLE DE L'OBJET (OBJECT-NAME) EST RENSEIGNE, SINON          *
040460* L'ARTICLE N'EST PAS CATEGORISE ET N'ENTRE PAS DANS LA TABLE     *
040470* DES CATEGORIES.                                                *
040500*----------------------------------------------------------------*
040600 1300-CATEGORISER-ARTICLES.
040700     MOVE ZERO TO AGG-NB-CATEG
040800     PERFORM 1310-CATEGORISER-UN-ARTICLE THRU 1310-EXIT
040900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT.
041000 1300-EXIT.
041100     EXIT.
041150
041200 1310-CATEGORISER-UN-ARTICLE.
041210     MOVE SPACES TO PRC-ITM-CATEG (WS-I)
041220     SET WS-ITM-NON-CATEGORISE TO TRUE
041230     IF PRC-ITM-NBCPV (WS-I) > 0
041240        PERFORM 1315-CHERCHER-CODE-ITEM THRU 1315-EXIT
041250             VARYING WS-J FROM 1 BY 1
041260             UNTIL WS-J > PRC-ITM-NBCPV (WS-I)
041270                OR WS-ITM-CATEGORISE
041280     END-IF
041290     IF WS-ITM-NON-CATEGORISE
041300        AND PRC-ITM-LIBOBJ (WS-I) NOT = SPACES
041310        MOVE '00' TO PRC-ITM-CATEG (WS-I)
041320        SET WS-ITM-CATEGORISE TO TRUE
041330     END-IF
041340     IF WS-ITM-CATEGORISE
041350        PERFORM 1320-RANGER-CATEGORIE THRU 1320-EXIT
041360     END-IF.
041370 1310-EXIT.
041380     EXIT.
041390
041400*----------------------------------------------------------------*
041410* RECHERCHE DU CODE CPV NORANG WS-J DE L'ARTICLE DANS LA TABLE   *
041420* DU REFERENTIEL (CORRESPONDANCE EXACTE SUR LE CODE COMPLET) -   *
041430* REGLE DE GESTION 3.                                            *
041440*----------------------------------------------------------------*
041450 1315-CHERCHER-CODE-ITEM.
041460     SET WC-IDX TO 1
041470     SEARCH WS-CPV-ENT VARYING WC-IDX
041480        AT END
041490             CONTINUE
041500        WHEN CPV-COD-CODE (WC-IDX) = PRC-ITM-CODCPV (WS-I, WS-J)
041510             MOVE CPV-COD-CATEG (WC-IDX) TO PRC-ITM-CATEG (WS-I)
041520             SET WS-ITM-CATEGORISE TO TRUE
041530     END-SEARCH.
041540 1315-EXIT.
041550     EXIT.
042300
042400 1320-RANGER-CATEGORIE.
042500     MOVE ZERO TO WS-CAT-POS
042600     PERFORM 1325-CHERCHER-CATEGORIE THRU 1325-EXIT
042700         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AGG-NB-CATEG
042800     IF WS-CAT-POS = ZERO
042900        ADD 1 TO AGG-NB-CATEG
043000        MOVE AGG-NB-CATEG TO WS-CAT-POS
043100        MOVE PRC-ITM-CATEG (WS-I) TO AGG-CAT-CODE (WS-CAT-POS)
043200        MOVE ZERO TO AGG-CAT-NBART (WS-CAT-POS)
043300                     AGG-CAT-MTVAL (WS-CAT-POS)
043400     END-IF
043500     ADD 1 TO AGG-CAT-NBART (WS-CAT-POS)
043600     ADD PRC-ITM-MTSSTVA (WS-I) TO AGG-CAT-MTVAL (WS-CAT-POS).
043700 1320-EXIT.
043800     EXIT.
043900
044000 1325-CHERCHER-CATEGORIE.
044100     IF WS-CAT-POS = ZERO
044200        AND AGG-CAT-CODE (WS-J) = PRC-ITM-CATEG (WS-I)
044300        MOVE WS-J TO WS-CAT-POS
044400     END-IF.
044500 1325-EXIT.
044600     EXIT.
044700
044800*----------------------------------------------------------------*
044900* POURCENTAGE DE VALEUR DE CHAQUE CATEGORIE PAR RAPPORT AU TOTAL *
045000* HORS TAXE (REGLE DE GESTION 4)                                 *
045100*----------------------------------------------------------------*
045200 1400-VALEUR-PAR-CATEGORIE.
045300     PERFORM 1410-PCT-UNE-CATEGORIE THRU 1410-EXIT
045400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > AGG-NB-CATEG.
045500 1400-EXIT.
045600     EXIT.
045700
045800 1410-PCT-UNE-CATEGORIE.
045900     IF AGG-TOT-SSTVA > 0
046000        COMPUTE AGG-CAT-PCTVAL (WS-I) ROUNDED =
046100             (AGG-CAT-MTVAL (WS-I) * 1000) / AGG-TOT-SSTVA
046200        DIVIDE AGG-CAT-PCTVAL (WS-I) BY 10
046300              GIVING AGG-CAT-PCTVAL (WS-I)
046400     ELSE
046500        MOVE ZERO TO AGG-CAT-PCTVAL (WS-I)
046600     END-IF.
046700 1410-EXIT.
046800     EXIT.
046900
047000*----------------------------------------------------------------*
047100* VENTILATION DES ARTICLES PAR TRANCHE DE VALEUR (REGLE 5) :      *
047200* [0-10 000[, [10 000-50 000[, [50 000-100 000[, [100 000-+INF[. *
047300* LIBELLES DE TRANCHE EN ANGLAIS, COMME LE RESTE DE L'EDITION.    *
047400*----------------------------------------------------------------*
047500 1500-TRANCHES-VALEUR.
047600     MOVE 4 TO WS-NB-BORNE
047700     MOVE '0-10,000'           TO AGG-BAN-LIBELLE (1)
047800     MOVE '10,000-50,000'      TO AGG-BAN-LIBELLE (2)
047900     MOVE '50,000-100,000'     TO AGG-BAN-LIBELLE (3)
048000     MOVE '100,000+'           TO AGG-BAN-LIBELLE (4)
048100     MOVE ZERO TO AGG-BAN-NBART (1) AGG-BAN-NBART (2)
048200                  AGG-BAN-NBART (3) AGG-BAN-NBART (4)
048300                  AGG-BAN-MTVAL (1) AGG-BAN-MTVAL (2)
048400                  AGG-BAN-MTVAL (3) AGG-BAN-MTVAL (4)
048500     PERFORM 1510-BANDE-UN-ARTICLE THRU 1510-EXIT
048600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT
048700     PERFORM 1520-PCT-UNE-BANDE THRU 1520-EXIT
048800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
048900 1500-EXIT.
049000     EXIT.
049100
049200 1510-BANDE-UN-ARTICLE.
049300     EVALUATE TRUE
049400        WHEN PRC-ITM-MTSSTVA (WS-I) < 10000
049500             MOVE 1 TO WS-K
049600        WHEN PRC-ITM-MTSSTVA (WS-I) < 50000
049700             MOVE 2 TO WS-K
049800        WHEN PRC-ITM-MTSSTVA (WS-I) < 100000
049900             MOVE 3 TO WS-K
050000        WHEN OTHER
050100             MOVE 4 TO WS-K
050200     END-EVALUATE
050300     ADD 1 TO AGG-BAN-NBART (WS-K)
050400     ADD PRC-ITM-MTSSTVA (WS-I) TO AGG-BAN-MTVAL (WS-K).
050500 1510-EXIT.
050600     EXIT.
050700
050800 1520-PCT-UNE-BANDE.
050900     IF WS-ITEM-CNT > 0
051000        COMPUTE AGG-BAN-PCTART (WS-I) ROUNDED =
051100             (AGG-BAN-NBART (WS-I) * 1000) / WS-ITEM-CNT
051200        DIVIDE AGG-BAN-PCTART (WS-I) BY 10
051300              GIVING AGG-BAN-PCTART (WS-I)
051400     END-IF
051500     IF AGG-TOT-SSTVA > 0
051600        COMPUTE AGG-BAN-PCTVAL (WS-I) ROUNDED =
051700             (AGG-BAN-MTVAL (WS-I) * 1000) / AGG-TOT-SSTVA
051800        DIVIDE AGG-BAN-PCTVAL (WS-I) BY 10
051900              GIVING AGG-BAN-PCTVAL (WS-I)
052000     END-IF.
052100 1520-EXIT.
052200     EXIT.
052300
052400*----------------------------------------------------------------*
052500* TRI DE LA TABLE DES INDICES SUR LA VALEUR HT DECROISSANTE *
052600* (TRI A BULLES PAR ECHANGE D'INDICES - LA TABLE DES ARTICLES *
052700* ELLE-MEME N'EST JAMAIS DEPLACEE). TRI UNIQUE SERT AU TOP-N, *
052800* AU PARETO 80/20 ET AU CALCUL DE LA MEDIANE (PAAP-0023).        *
052900*----------------------------------------------------------------*
053000 1600-TRIER-PAR-VALEUR.
053100     IF WS-ITEM-CNT > 1
053200        PERFORM 1610-PASSE-DE-TRI THRU 1610-EXIT
053300           VARYING WS-I FROM 1 BY 1
053400           UNTIL WS-I > WS-ITEM-CNT - 1
053500     END-IF.
053600 1600-EXIT.
053700     EXIT.
053800
053900 1610-PASSE-DE-TRI.
054000     PERFORM 1620-COMPARER-ECHANGER THRU 1620-EXIT
054100         VARYING WS-J FROM 1 BY 1
054200         UNTIL WS-J > WS-ITEM-CNT - WS-I.
054300 1610-EXIT.
054400     EXIT.
054500
054600 1620-COMPARER-ECHANGER.
054700     IF PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-J))
054800        < PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-J + 1))
054900        MOVE WS-SORT-IDX (WS-J)     TO WS-TMP-IDX
055000        MOVE WS-SORT-IDX (WS-J + 1) TO WS-SORT-IDX (WS-J)
055100        MOVE WS-TMP-IDX             TO WS-SORT-IDX (WS-J + 1)
055200     END-IF.
055300 1620-EXIT.
055400     EXIT.
055500
055600*----------------------------------------------------------------*
055700* STATISTIQUES DE POPULATION : MEDIANE, MINIMUM (STRICTEMENT     *
055800* POSITIF), MAXIMUM, MOYENNE, ECART-TYPE ET SEUIL D'ANOMALIE     *
055900* (REGLES DE GESTION 6 ET 8)                                     *
056000*----------------------------------------------------------------*
056100 1650-STATS-POPULATION.
056200     MOVE ZERO TO AGG-MEDIANE AGG-MINI AGG-MAXI AGG-MOYENNE
056300     MOVE ZERO TO AGG-MOY-POPUL AGG-ECART-TYPE AGG-SEUIL-ANOMAL
056400     MOVE ZERO TO AGG-NB-ANOMALIES WS-SOMME-CARRES
056500     IF WS-ITEM-CNT = ZERO
056600        GO TO 1650-EXIT
056700     END-IF
056800     MOVE PRC-ITM-MTSSTVA (WS-SORT-IDX (1)) TO AGG-MAXI
056900     PERFORM 1655-CHERCHER-MINIMUM THRU 1655-EXIT
057000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT
057100     COMPUTE AGG-MOYENNE ROUNDED = AGG-TOT-SSTVA / WS-ITEM-CNT
057200     MOVE AGG-MOYENNE TO AGG-MOY-POPUL
057300     DIVIDE WS-ITEM-CNT BY 2 GIVING WS-K REMAINDER WS-TMP-IDX
057400     IF WS-TMP-IDX = ZERO
057500        COMPUTE WS-I = (WS-ITEM-CNT / 2)
057600        COMPUTE WS-J = (WS-ITEM-CNT / 2) + 1
057700        COMPUTE WS-I = WS-ITEM-CNT - WS-I + 1
057800        COMPUTE WS-J = WS-ITEM-CNT - WS-J + 1
057900        COMPUTE AGG-MEDIANE ROUNDED =
058000             (PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-I))
058100            + PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-J))) / 2
058200     ELSE
058300        COMPUTE WS-I = (WS-ITEM-CNT + 1) / 2
058400        COMPUTE WS-I = WS-ITEM-CNT - WS-I + 1
058500        MOVE PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-I)) TO AGG-MEDIANE
058600     END-IF
058700     PERFORM 1660-CUMULER-CARRE-ECART THRU 1660-EXIT
058800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT
058900     COMPUTE AGG-ECART-TYPE ROUNDED =
059000          WS-SOMME-CARRES / WS-ITEM-CNT
059100     PERFORM 1670-RACINE-CARREE THRU 1670-EXIT
059200     MOVE WS-RACINE TO AGG-ECART-TYPE
059300     COMPUTE AGG-SEUIL-ANOMAL =
059400          AGG-MOY-POPUL + (AGG-ECART-TYPE * 2)
059500     PERFORM 1680-COMPTER-ANOMALIE THRU 1680-EXIT
059600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT.
059700 1650-EXIT.
059800     EXIT.
059900
060000 1655-CHERCHER-MINIMUM.
060100     IF PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-I)) > 0
060200        IF AGG-MINI = ZERO
060300           OR PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-I)) < AGG-MINI
060400           MOVE PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-I)) TO AGG-MINI
060500        END-IF
060600     END-IF.
060700 1655-EXIT.
060800     EXIT.
060900
061000 1660-CUMULER-CARRE-ECART.
061100     COMPUTE WS-ECART =
061200          PRC-ITM-MTSSTVA (WS-I) - AGG-MOY-POPUL
061300     COMPUTE WS-SOMME-CARRES = WS-SOMME-CARRES
061400          + (WS-ECART * WS-ECART).
061500 1660-EXIT.
061600     EXIT.
061700
061800 1670-RACINE-CARREE.
061900*    RACINE CARREE DE WS-SOMME-CARRES / WS-ITEM-CNT PAR LA
062000*    METHODE DE HERON (PAS DE FUNCTION SQRT SUR CETTE PLATEFORME).
062100     MOVE ZERO TO WS-RACINE
062200     IF AGG-ECART-TYPE > 0
062300        COMPUTE WS-RACINE = AGG-ECART-TYPE / 2
062400        PERFORM 1675-ITERATION-HERON THRU 1675-EXIT
062500            VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 20
062600     END-IF.
062700 1670-EXIT.
062800     EXIT.
062900
063000 1675-ITERATION-HERON.
063100     IF WS-RACINE > 0
063200        COMPUTE WS-RACINE-ESSAI ROUNDED =
063300             (WS-RACINE + (AGG-ECART-TYPE / WS-RACINE)) / 2
063400        MOVE WS-RACINE-ESSAI TO WS-RACINE
063500     END-IF.
063600 1675-EXIT.
063700     EXIT.
063800
063900 1680-COMPTER-ANOMALIE.
064000     IF PRC-ITM-MTSSTVA (WS-I) > AGG-SEUIL-ANOMAL
064100        ADD 1 TO AGG-NB-ANOMALIES
064200     END-IF.
064300 1680-EXIT.
064400     EXIT.
064500
064600*----------------------------------------------------------------*
064700* PARETO 80/20 : NOMBRE D'ARTICLES (PARMI CEUX DE VALEUR > 0,    *
064800* TRIES PAR VALEUR DECROISSANTE) QUI CUMULENT 80% DE LA VALEUR   *
064900* TOTALE (REGLE DE GESTION 5)                                    *
065000*----------------------------------------------------------------*
065100 1700-PARETO-80-20.
065200     MOVE ZERO TO WS-CUMUL-VAL WS-CUMUL-PCT AGG-NB-ART-80PCT
065300     IF AGG-TOT-SSTVA > 0
065400        PERFORM 1710-CUMULER-JUSQUA-80 THRU 1710-EXIT
065500           VARYING WS-I FROM 1 BY 1
065600           UNTIL WS-I > WS-ITEM-CNT OR WS-CUMUL-PCT >= 80
065700        IF WS-ITEM-CNT > 0
065800           COMPUTE AGG-PCT-ART-80PCT ROUNDED =
065900                (AGG-NB-ART-80PCT * 1000) / WS-ITEM-CNT
066000           DIVIDE AGG-PCT-ART-80PCT BY 10
066100                 GIVING AGG-PCT-ART-80PCT
066200        END-IF
066300     END-IF.
066400 1700-EXIT.
066500     EXIT.
066600
066700 1710-CUMULER-JUSQUA-80.
066800     IF PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-I)) > 0
066900        ADD PRC-ITM-MTSSTVA (WS-SORT-IDX (WS-I)) TO WS-CUMUL-VAL
067000        ADD 1 TO AGG-NB-ART-80PCT
067100        COMPUTE WS-CUMUL-PCT ROUNDED =
067200             (WS-CUMUL-VAL * 100) / AGG-TOT-SSTVA
067300     END-IF.
067400 1710-EXIT.
067500     EXIT.
067600
067700*----------------------------------------------------------------*
067800* EXTRACTION MOIS / TRIMESTRE / SAISON A PARTIR DES ZONES DATE   *
067900* LIBRES DE L'ARTICLE, VENTILATION (REGLES DE GESTION 1,2,10 *
068000* LE DRAPEAU AGG-DONNEES-TEMPS-OK N'EST LEVE QUE SI AU MOINS 20% *
068100* DES ARTICLES ONT UNE DATE EXPLOITABLE (HASTIMEDATA - REGLE 1). *
068200*----------------------------------------------------------------*
068300 1800-VENTILER-TEMPOREL.
068400     MOVE ZERO TO AGG-NB-AVEC-DATE
068500     PERFORM 1810-EXTRAIRE-DATE-ARTICLE THRU 1810-EXIT
068600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT
068700     IF WS-ITEM-CNT > 0
068800        COMPUTE WS-CUMUL-PCT ROUNDED =
068900             (AGG-NB-AVEC-DATE * 100) / WS-ITEM-CNT
069000        IF WS-CUMUL-PCT >= 20
069100           SET AGG-DONNEES-TEMPS-OK TO TRUE
069200        END-IF
069300     END-IF
069400     IF AGG-DONNEES-TEMPS-OK
069500        PERFORM 1850-INIT-BUCKETS-TEMPS THRU 1850-EXIT
069600        PERFORM 1860-BUCKET-UN-ARTICLE THRU 1860-EXIT
069700           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT
069800        PERFORM 1870-PCT-BUCKET-MOIS THRU 1870-EXIT
069900           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12
070000        PERFORM 1875-PCT-BUCKET-TRIM THRU 1875-EXIT
070100           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
070200        PERFORM 1880-PCT-BUCKET-SAIS THRU 1880-EXIT
070300           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
070400        PERFORM 1890-COEFF-VARIATION-MOIS THRU 1890-EXIT
070500        PERFORM 1895-COEFF-VARIATION-SAIS THRU 1895-EXIT
070600     END-IF.
070700 1800-EXIT.
070800     EXIT.
070900
071000*----------------------------------------------------------------*
071100* EXTRACTION DE LA DATE D'UN ARTICLE : ON RECHERCHE UN NOM DE    *
071200* MOIS (ROUMAIN PUIS ANGLAIS) DANS LA ZONE LIBRE, SINON UNE      *
071300* DATE NUMERIQUE JJ/MM/AAAA (OU JJ-MM-AAAA).                     *
071400*----------------------------------------------------------------*
071500 1810-EXTRAIRE-DATE-ARTICLE.
071600     MOVE 'N' TO PRC-ITM-IND-DATE (WS-I)
071700     MOVE 0   TO PRC-ITM-MOIS (WS-I) PRC-ITM-TRIMESTRE (WS-I)
071800                 PRC-ITM-SAISON (WS-I)
071810*    ON PRIVILEGIE LA DATE DE DEBUT (INITIATION-DATE) ; SI ELLE *
071820*    NE DONNE RIEN D'EXPLOITABLE ON RETENTE AVEC LA DATE DE FIN *
071830*    (COMPLETION-DATE) - REGLE DE GESTION 2.                    *
071900     MOVE PRC-ITM-DATDEB (WS-I) TO WS-DATE-WORK
072000     PERFORM 1820-RECH-MOIS-LITTERAL THRU 1820-EXIT
072100     IF NOT PRC-ITM-A-UNE-DATE (WS-I)
072200        PERFORM 1830-RECH-MOIS-NUMERIQUE THRU 1830-EXIT
072300     END-IF
072310     IF NOT PRC-ITM-A-UNE-DATE (WS-I)
072320        MOVE PRC-ITM-DATFIN (WS-I) TO WS-DATE-WORK
072330        PERFORM 1820-RECH-MOIS-LITTERAL THRU 1820-EXIT
072340        IF NOT PRC-ITM-A-UNE-DATE (WS-I)
072350           PERFORM 1830-RECH-MOIS-NUMERIQUE THRU 1830-EXIT
072360        END-IF
072370     END-IF
072400     IF PRC-ITM-A-UNE-DATE (WS-I)
072500        ADD 1 TO AGG-NB-AVEC-DATE
072600        PERFORM 1840-DERIVER-TRIM-SAISON THRU 1840-EXIT
072700     END-IF.
072800 1810-EXIT.
072900     EXIT.
073000
073100 1820-RECH-MOIS-LITTERAL.
073110*    REGLE DE GESTION 2 : ON RECHERCHE D'ABORD LES ABREVIATIONS  *
073120*    OU LIBELLES ROUMAINS (IAN/IANUARIE...), PUIS, SI AUCUN NE   *
073130*    SE TROUVE, LES LIBELLES ANGLAIS (JANUARY...DECEMBER).       *
073200     PERFORM 1825-COMPARER-MOIS-ROUMAIN THRU 1825-EXIT
073300         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 12
073400                 OR PRC-ITM-A-UNE-DATE (WS-I)
073410     IF NOT PRC-ITM-A-UNE-DATE (WS-I)
073420        PERFORM 1827-COMPARER-MOIS-ANGLAIS THRU 1827-EXIT
073430            VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 12
073440                    OR PRC-ITM-A-UNE-DATE (WS-I)
073450     END-IF.
073500 1820-EXIT.
073600     EXIT.
073700
073800* TABLE DES ABREVIATIONS/LIBELLES DE MOIS ROUMAINS. L'ABREVIATION
073900* SUR 3 CARACTERES EST AUSSI LE PREFIXE DU LIBELLE COMPLET
074000* (IANUARIE, FEBRUARIE, ...) : LA RECHERCHE DU SEUL PREFIXE
074100* COUVRE DONC LES DEUX ECRITURES EN UN SEUL COMPARE.
074200 1825-COMPARER-MOIS-ROUMAIN.
074300     EVALUATE WS-K
074400        WHEN 1  MOVE 'IAN'        TO WS-MOIS-TXT-ROU
074500        WHEN 2  MOVE 'FEB'        TO WS-MOIS-TXT-ROU
074600        WHEN 3  MOVE 'MAR'        TO WS-MOIS-TXT-ROU
074700        WHEN 4  MOVE 'APR'        TO WS-MOIS-TXT-ROU
074800        WHEN 5  MOVE 'MAI'        TO WS-MOIS-TXT-ROU
074900        WHEN 6  MOVE 'IUN'        TO WS-MOIS-TXT-ROU
075000        WHEN 7  MOVE 'IUL'        TO WS-MOIS-TXT-ROU
075100        WHEN 8  MOVE 'AUG'        TO WS-MOIS-TXT-ROU
075200        WHEN 9  MOVE 'SEP'        TO WS-MOIS-TXT-ROU
075300        WHEN 10 MOVE 'OCT'        TO WS-MOIS-TXT-ROU
075400        WHEN 11 MOVE 'NOI'        TO WS-MOIS-TXT-ROU
075500        WHEN 12 MOVE 'DEC'        TO WS-MOIS-TXT-ROU
075600     END-EVALUATE
075700     INSPECT WS-DATE-WORK TALLYING WS-CAT-POS
075800         FOR ALL WS-MOIS-TXT-ROU
075900     IF WS-CAT-POS > 0
076000        MOVE WS-K TO PRC-ITM-MOIS (WS-I)
076100        SET PRC-ITM-A-UNE-DATE (WS-I) TO TRUE
076200     END-IF
076300     MOVE ZERO TO WS-CAT-POS.
076400 1825-EXIT.
076500     EXIT.
076600
076610* TABLE DES LIBELLES DE MOIS ANGLAIS - 2EME PALIER DE RECHERCHE, *
076620* N'INTERVIENT QUE SI AUCUN LIBELLE ROUMAIN NE S'EST TROUVE.      *
076630 1827-COMPARER-MOIS-ANGLAIS.
076640     EVALUATE WS-K
076650        WHEN 1  MOVE 'JANUARY'    TO WS-MOIS-TXT-ANG
076660        WHEN 2  MOVE 'FEBRUARY'   TO WS-MOIS-TXT-ANG
076670        WHEN 3  MOVE 'MARCH'      TO WS-MOIS-TXT-ANG
076680        WHEN 4  MOVE 'APRIL'      TO WS-MOIS-TXT-ANG
076690        WHEN 5  MOVE 'MAY'        TO WS-MOIS-TXT-ANG
076700        WHEN 6  MOVE 'JUNE'       TO WS-MOIS-TXT-ANG
076710        WHEN 7  MOVE 'JULY'       TO WS-MOIS-TXT-ANG
076720        WHEN 8  MOVE 'AUGUST'     TO WS-MOIS-TXT-ANG
076730        WHEN 9  MOVE 'SEPTEMBER'  TO WS-MOIS-TXT-ANG
076740        WHEN 10 MOVE 'OCTOBER'    TO WS-MOIS-TXT-ANG
076750        WHEN 11 MOVE 'NOVEMBER'   TO WS-MOIS-TXT-ANG
076760        WHEN 12 MOVE 'DECEMBER'   TO WS-MOIS-TXT-ANG
076770     END-EVALUATE
076780     INSPECT WS-DATE-WORK TALLYING WS-CAT-POS
076790         FOR ALL WS-MOIS-TXT-ANG
076800     IF WS-CAT-POS > 0
076810        MOVE WS-K TO PRC-ITM-MOIS (WS-I)
076820        SET PRC-ITM-A-UNE-DATE (WS-I) TO TRUE
076830     END-IF
076840     MOVE ZERO TO WS-CAT-POS.
076850 1827-EXIT.
076860     EXIT.
076870
076900 1830-RECH-MOIS-NUMERIQUE.
076910*    ZONE DATE NUMERIQUE JJ/MM/AAAA (JOUR SUR 2 POSITIONS) : LE  *
076920*    SEPARATEUR EST DONC EN POSITION 3, LE MOIS EN POSITIONS 4-5 *
076930*    (ET NON EN POSITION 4/5-6 COMME POUR UN JOUR SUR 1 SEUL     *
076940*    CARACTERE). REGLE DE GESTION 2 : SI LE 2EME GROUPE (MOIS    *
076950*    SUPPOSE) DEPASSE 12 ET QUE LE 1ER GROUPE (JOUR SUPPOSE) NE  *
076960*    LE DEPASSE PAS, LES DEUX GROUPES SONT INVERSES.              *
076970     IF WS-DATE-C (1) IS NUMERIC AND WS-DATE-C (2) IS NUMERIC
076980        AND (WS-DATE-C (3) = '/' OR WS-DATE-C (3) = '-')
076990        AND WS-DATE-C (4) IS NUMERIC AND WS-DATE-C (5) IS NUMERIC
077000        MOVE WS-DATE-WORK (1:2) TO WS-NUM-JOUR
077010        MOVE WS-DATE-WORK (4:2) TO WS-NUM-MOIS
077020        IF WS-NUM-MOIS > 12 AND WS-NUM-JOUR NOT > 12
077030           MOVE WS-NUM-JOUR TO PRC-ITM-MOIS (WS-I)
077040        ELSE
077050           MOVE WS-NUM-MOIS TO PRC-ITM-MOIS (WS-I)
077060        END-IF
077070        IF PRC-ITM-MOIS (WS-I) > 0
077080           AND PRC-ITM-MOIS (WS-I) < 13
077090           SET PRC-ITM-A-UNE-DATE (WS-I) TO TRUE
077100        END-IF
077110     END-IF.
077120 1830-EXIT.
077130     EXIT.
077140
078300 1840-DERIVER-TRIM-SAISON.
078400     COMPUTE PRC-ITM-TRIMESTRE (WS-I) =
078500          ((PRC-ITM-MOIS (WS-I) - 1) / 3) + 1
078600     EVALUATE PRC-ITM-MOIS (WS-I)
078700        WHEN 3 WHEN 4 WHEN 5
078800           MOVE 1 TO PRC-ITM-SAISON (WS-I)
078900        WHEN 6 WHEN 7 WHEN 8
079000           MOVE 2 TO PRC-ITM-SAISON (WS-I)
079100        WHEN 9 WHEN 10 WHEN 11
079200           MOVE 3 TO PRC-ITM-SAISON (WS-I)
079300        WHEN OTHER
079400           MOVE 4 TO PRC-ITM-SAISON (WS-I)
079500     END-EVALUATE.
079600 1840-EXIT.
079700     EXIT.
079800
079900 1850-INIT-BUCKETS-TEMPS.
080000     MOVE 'JANUARY'   TO MOI-LIBELLE (1)
080100     MOVE 'FEBRUARY'  TO MOI-LIBELLE (2)
080200     MOVE 'MARCH'     TO MOI-LIBELLE (3)
080300     MOVE 'APRIL'     TO MOI-LIBELLE (4)
080400     MOVE 'MAY'       TO MOI-LIBELLE (5)
080500     MOVE 'JUNE'      TO MOI-LIBELLE (6)
080600     MOVE 'JULY'      TO MOI-LIBELLE (7)
080700     MOVE 'AUGUST'    TO MOI-LIBELLE (8)
080800     MOVE 'SEPTEMBER' TO MOI-LIBELLE (9)
080900     MOVE 'OCTOBER'   TO MOI-LIBELLE (10)
081000     MOVE 'NOVEMBER'  TO MOI-LIBELLE (11)
081100     MOVE 'DECEMBER'  TO MOI-LIBELLE (12)
081200     MOVE 'Q1'        TO TRI-LIBELLE (1)
081300     MOVE 'Q2'        TO TRI-LIBELLE (2)
081400     MOVE 'Q3'        TO TRI-LIBELLE (3)
081500     MOVE 'Q4'        TO TRI-LIBELLE (4)
081600     MOVE 'SPRING'    TO SAI-LIBELLE (1)
081700     MOVE 'SUMMER'    TO SAI-LIBELLE (2)
081800     MOVE 'AUTUMN'    TO SAI-LIBELLE (3)
081900     MOVE 'WINTER'    TO SAI-LIBELLE (4)
082000     PERFORM 1855-RAZ-UN-MOIS THRU 1855-EXIT
082100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12
082200     PERFORM 1856-RAZ-UN-TRIM THRU 1856-EXIT
082300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
082400     PERFORM 1857-RAZ-UNE-SAIS THRU 1857-EXIT
082500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
082600 1850-EXIT.
082700     EXIT.
082800
082900 1855-RAZ-UN-MOIS.
083000     MOVE ZERO TO MOI-NBART (WS-I) MOI-MTVAL (WS-I).
083100 1855-EXIT.
083200     EXIT.
083300 1856-RAZ-UN-TRIM.
083400     MOVE ZERO TO TRI-NBART (WS-I) TRI-MTVAL (WS-I).
083500 1856-EXIT.
083600     EXIT.
083700 1857-RAZ-UNE-SAIS.
083800     MOVE ZERO TO SAI-NBART (WS-I) SAI-MTVAL (WS-I).
083900 1857-EXIT.
084000     EXIT.
084100
084200 1860-BUCKET-UN-ARTICLE.
084300     IF PRC-ITM-A-UNE-DATE (WS-I)
084400        AND PRC-ITM-MOIS (WS-I) > 0
084500        ADD 1 TO MOI-NBART (PRC-ITM-MOIS (WS-I))
084600        ADD PRC-ITM-MTSSTVA (WS-I)
084700            TO MOI-MTVAL (PRC-ITM-MOIS (WS-I))
084800        MOVE 'O' TO MOI-IND-SERVI (PRC-ITM-MOIS (WS-I))
084900        ADD 1 TO TRI-NBART (PRC-ITM-TRIMESTRE (WS-I))
085000        ADD PRC-ITM-MTSSTVA (WS-I)
085100            TO TRI-MTVAL (PRC-ITM-TRIMESTRE (WS-I))
085200        MOVE 'O' TO TRI-IND-SERVI (PRC-ITM-TRIMESTRE (WS-I))
085300        ADD 1 TO SAI-NBART (PRC-ITM-SAISON (WS-I))
085400        ADD PRC-ITM-MTSSTVA (WS-I)
085500            TO SAI-MTVAL (PRC-ITM-SAISON (WS-I))
085600        MOVE 'O' TO SAI-IND-SERVI (PRC-ITM-SAISON (WS-I))
085700     END-IF.
085800 1860-EXIT.
085900     EXIT.
086000
086100 1870-PCT-BUCKET-MOIS.
086200     IF AGG-NB-AVEC-DATE > 0
086300        COMPUTE MOI-PCTART (WS-I) ROUNDED =
086400             (MOI-NBART (WS-I) * 1000) / AGG-NB-AVEC-DATE
086500        DIVIDE MOI-PCTART (WS-I) BY 10
086600              GIVING MOI-PCTART (WS-I)
086700     END-IF
086800     IF AGG-TOT-SSTVA > 0
086900        COMPUTE MOI-PCTVAL (WS-I) ROUNDED =
087000             (MOI-MTVAL (WS-I) * 1000) / AGG-TOT-SSTVA
087100        DIVIDE MOI-PCTVAL (WS-I) BY 10
087200              GIVING MOI-PCTVAL (WS-I)
087300     END-IF.
087400 1870-EXIT.
087500     EXIT.
087600
087700 1875-PCT-BUCKET-TRIM.
087800     IF AGG-NB-AVEC-DATE > 0
087900        COMPUTE TRI-PCTART (WS-I) ROUNDED =
088000             (TRI-NBART (WS-I) * 1000) / AGG-NB-AVEC-DATE
088100        DIVIDE TRI-PCTART (WS-I) BY 10
088200              GIVING TRI-PCTART (WS-I)
088300     END-IF
088400     IF AGG-TOT-SSTVA > 0
088500        COMPUTE TRI-PCTVAL (WS-I) ROUNDED =
088600             (TRI-MTVAL (WS-I) * 1000) / AGG-TOT-SSTVA
088700        DIVIDE TRI-PCTVAL (WS-I) BY 10
088800              GIVING TRI-PCTVAL (WS-I)
088900     END-IF.
089000 1875-EXIT.
089100     EXIT.
089200
089300 1880-PCT-BUCKET-SAIS.
089400     IF AGG-NB-AVEC-DATE > 0
089500        COMPUTE SAI-PCTART (WS-I) ROUNDED =
089600             (SAI-NBART (WS-I) * 1000) / AGG-NB-AVEC-DATE
089700        DIVIDE SAI-PCTART (WS-I) BY 10
089800              GIVING SAI-PCTART (WS-I)
089900     END-IF
090000     IF AGG-TOT-SSTVA > 0
090100        COMPUTE SAI-PCTVAL (WS-I) ROUNDED =
090200             (SAI-MTVAL (WS-I) * 1000) / AGG-TOT-SSTVA
090300        DIVIDE SAI-PCTVAL (WS-I) BY 10
090400              GIVING SAI-PCTVAL (WS-I)
090500     END-IF.
090600 1880-EXIT.
090700     EXIT.
090800
090900*----------------------------------------------------------------*
091000* COEFFICIENT DE VARIATION MENSUEL ET SAISONNIER (REGLE 10) :    *
091100* ECART-TYPE DES MONTANTS DE LA TABLE DE BUCKETS RAPPORTE A LA   *
091200* MOYENNE. SERT A DETECTER UN DESEQUILIBRE TEMPOREL MARQUE.      *
091300*----------------------------------------------------------------*
091400 1890-COEFF-VARIATION-MOIS.
091500     MOVE ZERO TO WS-CUM-CARRES-MOIS AGG-CV-MENSUEL
091600     COMPUTE WS-MOY-MOIS ROUNDED = AGG-TOT-SSTVA / 12
091700     PERFORM 1892-CUMULER-CARRE-MOIS THRU 1892-EXIT
091800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12
091900     IF WS-MOY-MOIS > 0
092000        COMPUTE WS-ECTYPE-MOIS ROUNDED = WS-CUM-CARRES-MOIS / 12
092100        MOVE WS-ECTYPE-MOIS TO AGG-ECART-TYPE
092200        MOVE AGG-ECART-TYPE TO WS-RACINE
092300        PERFORM 1670-RACINE-CARREE THRU 1670-EXIT
092400        COMPUTE AGG-CV-MENSUEL ROUNDED =
092500             (WS-RACINE * 100) / WS-MOY-MOIS
092600     END-IF.
092700 1890-EXIT.
092800     EXIT.
092900
093000 1892-CUMULER-CARRE-MOIS.
093100     COMPUTE WS-ECART-MOIS = MOI-MTVAL (WS-I) - WS-MOY-MOIS
093200     COMPUTE WS-CUM-CARRES-MOIS = WS-CUM-CARRES-MOIS
093300          + (WS-ECART-MOIS * WS-ECART-MOIS).
093400 1892-EXIT.
093500     EXIT.
093600
093700 1895-COEFF-VARIATION-SAIS.
093800     MOVE ZERO TO WS-CUM-CARRES-SAIS AGG-CV-SAISON
093900     COMPUTE WS-MOY-SAIS ROUNDED = AGG-TOT-SSTVA / 4
094000     PERFORM 1897-CUMULER-CARRE-SAIS THRU 1897-EXIT
094100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
094200     IF WS-MOY-SAIS > 0
094300        COMPUTE WS-ECTYPE-SAIS ROUNDED = WS-CUM-CARRES-SAIS / 4
094400        MOVE WS-ECTYPE-SAIS TO AGG-ECART-TYPE
094500        MOVE AGG-ECART-TYPE TO WS-RACINE
094600        PERFORM 1670-RACINE-CARREE THRU 1670-EXIT
094700        COMPUTE AGG-CV-SAISON ROUNDED =
094800             (WS-RACINE * 100) / WS-MOY-SAIS
094900     END-IF.
095000 1895-EXIT.
095100     EXIT.
095200
095300 1897-CUMULER-CARRE-SAIS.
095400     COMPUTE WS-ECART-SAIS = SAI-MTVAL (WS-I) - WS-MOY-SAIS
095500     COMPUTE WS-CUM-CARRES-SAIS = WS-CUM-CARRES-SAIS
095600          + (WS-ECART-SAIS * WS-ECART-SAIS).
095700 1897-EXIT.
095800     EXIT.
095900
096000*----------------------------------------------------------------*
096100* VENTILATION PAR SOURCE DE FINANCEMENT (REGLE DE GESTION 12)    *
096200*----------------------------------------------------------------*
096300 1900-VENTILER-SOURCES.
096400     MOVE ZERO TO AGG-NB-SOURCES
096500     PERFORM 1910-SOURCE-UN-ARTICLE THRU 1910-EXIT
096600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ITEM-CNT
096700     IF AGG-NB-SOURCES > 0
096800        SET AGG-SOURCES-OK TO TRUE
096900        PERFORM 1920-PCT-UNE-SOURCE THRU 1920-EXIT
097000           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > AGG-NB-SOURCES
097100     END-IF.
097200 1900-EXIT.
097300     EXIT.
097400
097500 1910-SOURCE-UN-ARTICLE.
097600     IF PRC-ITM-SOURCE (WS-I) NOT = SPACES
097700        MOVE ZERO TO WS-SRC-POS
097800        PERFORM 1915-CHERCHER-SOURCE THRU 1915-EXIT
097900           VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AGG-NB-SOURCES
098000        IF WS-SRC-POS = ZERO AND AGG-NB-SOURCES < 60
098100           ADD 1 TO AGG-NB-SOURCES
098200           MOVE AGG-NB-SOURCES TO WS-SRC-POS
098300           MOVE PRC-ITM-SOURCE (WS-I)
098400                TO SRC-LIBELLE (WS-SRC-POS)
098500           MOVE ZERO TO SRC-NBART (WS-SRC-POS)
098600                       SRC-MTVAL (WS-SRC-POS)
098700        END-IF
098800        IF WS-SRC-POS > 0
098900           ADD 1 TO SRC-NBART (WS-SRC-POS)
099000           ADD PRC-ITM-MTSSTVA (WS-I) TO SRC-MTVAL (WS-SRC-POS)
099100        END-IF
099200     END-IF.
099300 1910-EXIT.
099400     EXIT.
099500
099600 1915-CHERCHER-SOURCE.
099700     IF WS-SRC-POS = ZERO
099800        AND SRC-LIBELLE (WS-J) = PRC-ITM-SOURCE (WS-I)
099900        MOVE WS-J TO WS-SRC-POS
100000     END-IF.
100100 1915-EXIT.
100200     EXIT.
100300
100400 1920-PCT-UNE-SOURCE.
100500     IF AGG-TOT-SSTVA > 0
100600        COMPUTE SRC-PCTVAL (WS-I) ROUNDED =
100700             (SRC-MTVAL (WS-I) * 1000) / AGG-TOT-SSTVA
100800        DIVIDE SRC-PCTVAL (WS-I) BY 10 GIVING SRC-PCTVAL (WS-I)
100900     END-IF.
101000 1920-EXIT.
101100     EXIT.
101200
101300*----------------------------------------------------------------*
101400* SELECTION ET EDITION DU OU DES RAPPORTS DEMANDES PAR LA CARTE  *
101500* PARM (CF. PAAPCTX0, ADAPTE DU DISPATCHER CTXTA3B DE LA TAXE    *
101600* FONCIERE : UN AIGUILLAGE EVALUATE/CALL, ICI SUR LE TYPE DE     *
101700* RAPPORT AU LIEU DE L'ANNEE D'IMPOSITION).                      *
101800*----------------------------------------------------------------*
101900 2000-EDITER-RAPPORT.
102000     MOVE ZERO TO WS-CRM WS-RCM
102100     CALL 'PAAPCTX0' USING WS-PARM-RAPPORT AGREGATS-PAAP
102200          WS-ITEM-AREA WS-CPV-AREA ZONE-EDITION WS-CRM WS-RCM
102300     IF WS-CRM NOT = ZERO
102400        DISPLAY 'PAAPDRV0 - ANOMALIE EDITION CR=' WS-CRM
102500                ' RC=' WS-RCM
102600        GO TO 9900-ANOMALIE
102700     END-IF
102800     PERFORM 2010-ECRIRE-LIGNE THRU 2010-EXIT
102900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > RPT-NB-LIGNES.
103000 2000-EXIT.
103100     EXIT.
103200
103300 2010-ECRIRE-LIGNE.
103400     MOVE RPT-LIGNE (WS-I) TO FD-RPT-REC
103500     WRITE FD-RPT-REC.
103600 2010-EXIT.
103700     EXIT.
103800
103900*----------------------------------------------------------------*
104000* FERMETURE DES FICHIERS ET FIN NORMALE DU TRAITEMENT            *
104100*----------------------------------------------------------------*
104200 9800-FERMER-FICHIERS.
104300     CLOSE PROCUREMENT-ITEMS-IN CPV-CODES-IN
104400           CARTE-PARM ANALYSIS-REPORT-OUT.
104500 9800-EXIT.
104600     EXIT.
104700
104800*----------------------------------------------------------------*
104900* TRAITEMENT D'ANOMALIE - ARRET DU BATCH                        *
105000*----------------------------------------------------------------*
105100 9900-ANOMALIE.
105200     DISPLAY 'PAAPDRV0 - ARRET SUR ANOMALIE'
105300     CLOSE PROCUREMENT-ITEMS-IN CPV-CODES-IN
105400           CARTE-PARM ANALYSIS-REPORT-OUT
105500     MOVE 16 TO RETURN-CODE
105600     GOBACK.
