000100*****************************************************************
000200* COPYBOOK   XPRCSRC                                            *
000300* ---------------------------------------------------------     *
000400* POSTE DE VENTILATION PAR SOURCE DE FINANCEMENT (SOURCE).       *
000500* ALIMENTE EN ORDRE DE PREMIERE RENCONTRE - AUCUN TRI IMPOSE     *
000600* (CF. REGLE DE GESTION 12 DU CAHIER DES CHARGES).               *
000700*                                                                *
000800* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
000900*****************************************************************
001000     10  SRC-LIBELLE               PIC X(100).
001100     10  SRC-NBART                 PIC 9(07) BINARY.
001200     10  SRC-MTVAL                 PIC S9(13)V9(2) COMP-3.
001300     10  SRC-PCTVAL                PIC S9(03)V9(1) COMP-3.
001400     10  FILLER                    PIC X(01).
