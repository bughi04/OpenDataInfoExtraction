000100*********************************************************
000200* PROGRAMME PAAPRB00                                    *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DU RAPPORT        *
000600* "ANALYSE" DU PLAN ANNUEL DES ACHATS PUBLICS            *
000700* (ANALYSISSERVICE, 9 SECTIONS). CHAQUE SECTION SE       *
000800* DEGRADE DE FACON INDEPENDANTE QUAND LES DONNEES QUI LA  *
000900* CONCERNENT SONT ABSENTES - A LA DIFFERENCE DE PAAPRA00 *
001000* IL N'Y A PAS DE REPLI GLOBAL SUR UNE LIGNE UNIQUE.     *
001100*                                                       *
001200*********************************************************
001300*
001400* IDENTIFICATION DIVISION.
001500*----------------------------------------------------------------*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    PAAPRB00.
001800 AUTHOR.        B PARDIEU.
001900 INSTALLATION.  DIRECTION DES MARCHES PUBLICS - SERVICE ETUDES.
002000 DATE-WRITTEN.  10/05/87.
002100 DATE-COMPILED.
002200 SECURITY.      USAGE RESERVE AU SERVICE ETUDES - DIFFUSION
002300                 INTERDITE HORS SERVICE.
002400*----------------------------------------------------------------*
002500*                    J O U R N A L   D E S   M O D I F S         *
002600*----------------------------------------------------------------*
002700* 10/05/87  BEPARDI  PAAP-0003  CREATION DU PROGRAMME - RAPPORT  *
002800*                               D'ANALYSE EN 9 SECTIONS, ADAPTE  *
002900*                               DU MODULE DE STATISTIQUES        *
003000*                               ANNUELLES TAXE FONCIERE.         *
003100* 19/11/87  BEPARDI  PAAP-0002  AJOUT DE LA VENTILATION MENSUELLE*
003200*                               ET TRIMESTRIELLE.                *
003300* 12/03/88  BEPARDI  PAAP-0009  AJOUT DE LA SECTION SOURCES DE   *
003400*                               FINANCEMENT (REGLE DE GESTION 12)*
003500* 17/02/90  JLEFEBV  PAAP-0013  AJOUT DE LA VENTILATION SAISON-  *
003600*                               NIERE ET DE SA MOYENNE PAR MOIS. *
003700* 06/06/92  JLEFEBV  PAAP-0018  CHAQUE SECTION SE DEGRADE MAINTE-*
003800*                               NANT SEPAREMENT (PLUS DE REPLI   *
003900*                               GLOBAL SUR RAPPORT VIDE).        *
004000* 30/11/98  MTHOREZ  PAAP-0029  MISE EN CONFORMITE AN 2000 - LA  *
004100*                               VERSION CI-DESSOUS EST DESORMAIS *
004200*                               GARNIE SUR 4 POSITIONS D'ANNEE.  *
004300* 14/05/02  JLEFEBV  PAAP-0036  CORRECTIF : LA MOYENNE PAR MOIS  *
004400*                               DE LA SECTION SAISONNIERE N'ETAIT*
004500*                               JAMAIS RECOPIEE A L'EDITION. LES *
004600*                               SECTIONS TRIMESTRE ET SAISON NE  *
004700*                               SAUTENT PLUS LES BUCKETS VIDES.  *
004800*                               AJOUT DU MOIS DE POINTE EN       *
004900*                               RECOMMANDATIONS (REGLE 11).      *
004910* 21/09/12  JLEFEBV  PAAP-0039  CORRECTIF : LES LIGNES DES       *
004920*                               VENTILATIONS PAR TRANCHE DE      *
004930*                               VALEUR (3310), PAR MOIS (3410),   *
004940*                               PAR TRIMESTRE (3510) ET PAR      *
004950*                               SAISON (3810) N'IMPRIMAIENT PAS   *
004960*                               LA COLONNE %VALUE (ET, POUR 3410  *
004970*                               ET 3510, PAS NON PLUS TOTAL-      *
004980*                               VALUE) - CES RUBRIQUES ETAIENT    *
004990*                               ANNONCEES PAR L'EN-TETE MAIS      *
004995*                               JAMAIS CALCULEES DANS LA LIGNE.   *
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-3090.
005400 OBJECT-COMPUTER. IBM-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASSE-NUM IS '0' THRU '9'.
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006200 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006300-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006400-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006500
006600 01  VERSION                   PIC X(23)
006700                               VALUE 'PAAPRB00 07 DU 21/09/12'.
006800
006900*--- SOUSCRIPTEURS ET COMPTEURS DE TRAVAIL (TOUS BINAIRES) ------*
007000 77  WS-I                      PIC 9(05) BINARY.
007100 77  WS-K                      PIC 9(05) BINARY.
007200 77  WS-RANG                   PIC 9(03) BINARY.
007300 77  WS-NB-TOP                 PIC 9(03) BINARY VALUE 5.
007400
007500*--- LIGNE D'EDITION EN CONSTRUCTION ----------------------------*
007600 01  WS-LIGNE-TRAVAIL          PIC X(132).
007700 01  WS-LIGNE-CARACS REDEFINES WS-LIGNE-TRAVAIL.
007800     05  WS-LIGNE-CAR          PIC X(01) OCCURS 132 TIMES.
007900
008000*--- ZONES NUMERIQUES EDITEES POUR LE RECOPIAGE SUR LA LIGNE ----*
008100 01  WS-MONTANT-EDIT           PIC S9(15)V9(2) COMP-3.
008200 01  WS-MONTANT-IMPR           PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
008300 01  WS-MOY-MOIS-EDIT          PIC S9(15)V9(2) COMP-3.
008400 01  WS-MOY-MOIS-IMPR          PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
008500 01  WS-POURCENT-EDIT          PIC S9(03)V9(1) COMP-3.
008600 01  WS-POURCENT-IMPR          PIC ZZ9.9.
008650*--- 2EME ZONE %, POUR LES LIGNES QUI CUMULENT %ITEMS ET %VALUE -*
008660 01  WS-POURCENT-IMPR-2        PIC ZZ9.9.
008700 01  WS-COMPTEUR-IMPR          PIC ZZZ,ZZ9.
008800
008900*--- ZONE DE TRAVAIL DU LIBELLE DE CATEGORIE (APPEL PAAPCAT0) ---*
009000 01  WS-CATEG-COURANTE         PIC X(02).
009100 01  WS-CATEG-COUR-NUM REDEFINES WS-CATEG-COURANTE
009200                               PIC 9(02).
009300 01  WS-LIBELLE-CATEG          PIC X(200).
009400 01  WS-LIBELLE-CATEG-TRUNC REDEFINES WS-LIBELLE-CATEG.
009500     05  WS-LIB-CATEG-30       PIC X(30).
009600     05  FILLER                PIC X(170).
009700 01  WS-CRM-CAT                PIC 99.
009800 01  WS-RCM-CAT                PIC 99.
009900 01  WS-PCT-MOIS-POINTE        PIC S9(03)V9(1) COMP-3.
010000
010100*----------------------------------------------------------------*
010200 LINKAGE SECTION.
010300* DESCRIPTION DES PARAMETRES
010400*     AGREGATS PARTAGES (DATAMODEL) CALCULES PAR PAAPDRV0
010500     COPY XPRCAGG.
010600*     TABLE DES ARTICLES ET TABLE DES INDICES TRIES
010700     COPY XPRCTAB.
010800*     TABLE DU REFERENTIEL CPV
010900     COPY XCPVTAB.
011000*     ZONE DE RETOUR DES LIGNES D'EDITION
011100     COPY XPRCRPT.
011200*     CODES RETOUR
011300 01  LK-CRM                    PIC 99.
011400 01  LK-RCM                    PIC 99.
011500*----------------------------------------------------------------*
011600 PROCEDURE DIVISION USING AGREGATS-PAAP WS-ITEM-AREA WS-CPV-AREA
011700          ZONE-EDITION LK-CRM LK-RCM.
011800*----------------------------------------------------------------*
011900 0000-MAIN-LINE.
012000     MOVE ZERO TO LK-CRM LK-RCM
012100     MOVE ZERO TO RPT-NB-LIGNES
012200     MOVE 'PROCUREMENT ANALYSIS REPORT' TO WS-LIGNE-TRAVAIL
012300     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
012400     PERFORM 3100-STATISTIQUE-GENERALE  THRU 3100-EXIT
012500     PERFORM 3200-ANALYSE-CATEGORIES    THRU 3200-EXIT
012600     PERFORM 3300-DISTRIBUTION-VALEUR   THRU 3300-EXIT
012700     PERFORM 3400-DISTRIBUTION-MENSUELLE THRU 3400-EXIT
012800     PERFORM 3500-DISTRIBUTION-TRIMEST  THRU 3500-EXIT
012900     PERFORM 3600-ARTICLES-NOTABLES     THRU 3600-EXIT
013000     PERFORM 3700-ANALYSE-SOURCES       THRU 3700-EXIT
013100     PERFORM 3800-ANALYSE-SAISONNIERE   THRU 3800-EXIT
013200     PERFORM 3900-RECOMMANDATIONS       THRU 3900-EXIT
013300     GOBACK.
013400
013500*----------------------------------------------------------------*
013600* AJOUT D'UNE LIGNE A LA ZONE DE RETOUR (BORNEE A 4000 LIGNES).  *
013700*----------------------------------------------------------------*
013800 0010-AJOUTER-LIGNE.
013900     IF RPT-NB-LIGNES < 4000
014000        ADD 1 TO RPT-NB-LIGNES
014100        MOVE WS-LIGNE-TRAVAIL TO RPT-LIGNE (RPT-NB-LIGNES)
014200     END-IF
014300     MOVE SPACES TO WS-LIGNE-TRAVAIL.
014400 0010-EXIT.
014500     EXIT.
014600
014700*----------------------------------------------------------------*
014800* MISE EN FORME D'UN TITRE DE SECTION SUIVI DE SA LIGNE DE       *
014900* SEPARATION (TIRETS).                                           *
015000*----------------------------------------------------------------*
015100 0020-TITRE-SECTION.
015200     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
015300     PERFORM 0025-TIRET-UN-CARACTERE THRU 0025-EXIT
015400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60
015500     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
015600 0020-EXIT.
015700     EXIT.
015800
015900 0025-TIRET-UN-CARACTERE.
016000     MOVE '-' TO WS-LIGNE-CAR (WS-I).
016100 0025-EXIT.
016200     EXIT.
016300
016400*----------------------------------------------------------------*
016500* 1 - GENERAL STATISTICS (REGLES DE GESTION 6 ET 7) - CETTE      *
016600* SECTION NE SE DEGRADE JAMAIS : LES AGREGATS SONT TOUJOURS      *
016700* INITIALISES PAR PAAPDRV0, MEME A ZERO QUAND IL N'Y A AUCUN     *
016800* ARTICLE.                                                       *
016900*----------------------------------------------------------------*
017000 3100-STATISTIQUE-GENERALE.
017100     MOVE 'GENERAL STATISTICS' TO WS-LIGNE-TRAVAIL
017200     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
017300     IF AGG-NB-ARTICLES = ZERO
017400        MOVE 'No procurement items available.' TO WS-LIGNE-TRAVAIL
017500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
017600     ELSE
017700        MOVE AGG-NB-ARTICLES TO WS-COMPTEUR-IMPR
017800        STRING 'Total items: ' WS-COMPTEUR-IMPR DELIMITED BY SIZE
017900               INTO WS-LIGNE-TRAVAIL
018000        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
018100        MOVE AGG-MEDIANE TO WS-MONTANT-EDIT
018200        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
018300        STRING 'Median value: ' WS-MONTANT-IMPR
018400               DELIMITED BY SIZE ' RON' DELIMITED BY SIZE
018500               INTO WS-LIGNE-TRAVAIL
018600        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
018700        MOVE AGG-MOYENNE TO WS-MONTANT-EDIT
018800        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
018900        STRING 'Average value: ' WS-MONTANT-IMPR
019000               DELIMITED BY SIZE ' RON' DELIMITED BY SIZE
019100               INTO WS-LIGNE-TRAVAIL
019200        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
019300        MOVE AGG-MINI TO WS-MONTANT-EDIT
019400        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
019500        STRING 'Minimum value: ' WS-MONTANT-IMPR
019600               DELIMITED BY SIZE ' RON' DELIMITED BY SIZE
019700               INTO WS-LIGNE-TRAVAIL
019800        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
019900        MOVE AGG-MAXI TO WS-MONTANT-EDIT
020000        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
020100        STRING 'Maximum value: ' WS-MONTANT-IMPR
020200               DELIMITED BY SIZE ' RON' DELIMITED BY SIZE
020300               INTO WS-LIGNE-TRAVAIL
020400        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
020500        MOVE AGG-TAUX-TVA TO WS-POURCENT-EDIT
020600        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
020700        STRING 'Effective TVA rate: ' WS-POURCENT-IMPR
020800               DELIMITED BY SIZE '%' DELIMITED BY SIZE
020900               INTO WS-LIGNE-TRAVAIL
021000        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
021100     END-IF.
021200 3100-EXIT.
021300     EXIT.
021400
021500*----------------------------------------------------------------*
021600* 2 - CATEGORY ANALYSIS (REGLE DE GESTION 3) - ICI ON RESTITUE   *
021700* LES CATEGORIES DANS L'ORDRE DE PREMIERE RENCONTRE (PAS DE TRI  *
021800* LOCAL, A LA DIFFERENCE DE PAAPRA00 - CE RAPPORT EST PLUS       *
021900* SOMMAIRE).                                                     *
022000*----------------------------------------------------------------*
022100 3200-ANALYSE-CATEGORIES.
022200     MOVE 'CATEGORY ANALYSIS' TO WS-LIGNE-TRAVAIL
022300     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
022400     IF AGG-NB-CATEG = ZERO
022500        MOVE 'No category data available.' TO WS-LIGNE-TRAVAIL
022600        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
022700     ELSE
022800        PERFORM 3210-ECRIRE-UNE-CATEGORIE THRU 3210-EXIT
022900           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > AGG-NB-CATEG
023000     END-IF.
023100 3200-EXIT.
023200     EXIT.
023300
023400 3210-ECRIRE-UNE-CATEGORIE.
023500     MOVE AGG-CAT-CODE (WS-I) TO WS-CATEG-COURANTE
023600     PERFORM 3215-NOM-CATEGORIE THRU 3215-EXIT
023700     MOVE AGG-CAT-NBART (WS-I) TO WS-COMPTEUR-IMPR
023800     MOVE AGG-CAT-MTVAL (WS-I) TO WS-MONTANT-EDIT
023900     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
024000     MOVE AGG-CAT-PCTVAL (WS-I) TO WS-POURCENT-EDIT
024100     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
024200     STRING WS-LIB-CATEG-30 DELIMITED BY SIZE
024300            ' items=' DELIMITED BY SIZE
024400            WS-COMPTEUR-IMPR DELIMITED BY SIZE
024500            ' value=' DELIMITED BY SIZE
024600            WS-MONTANT-IMPR DELIMITED BY SIZE
024700            ' (' DELIMITED BY SIZE
024800            WS-POURCENT-IMPR DELIMITED BY SIZE
024900            '%)' DELIMITED BY SIZE
025000            INTO WS-LIGNE-TRAVAIL
025100     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
025200 3210-EXIT.
025300     EXIT.
025400
025500 3215-NOM-CATEGORIE.
025600     IF WS-CATEG-COUR-NUM IS NUMERIC
025700        CALL 'PAAPCAT0' USING WS-CATEG-COURANTE WS-CPV-AREA
025800             WS-LIBELLE-CATEG WS-CRM-CAT WS-RCM-CAT
025900     ELSE
026000        MOVE SPACES TO WS-LIBELLE-CATEG
026100     END-IF.
026200 3215-EXIT.
026300     EXIT.
026400
026500*----------------------------------------------------------------*
026600* 3 - VALUE DISTRIBUTION ANALYSIS (REGLE DE GESTION 5) -         *
026700* PAS DE PARETO ICI (PROPRE A PAAPRA00) - ON SE LIMITE AUX       *
026800* 4 TRANCHES DE VALEUR.                                          *
026900*----------------------------------------------------------------*
027000 3300-DISTRIBUTION-VALEUR.
027100     MOVE 'VALUE DISTRIBUTION ANALYSIS' TO WS-LIGNE-TRAVAIL
027200     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
027300     IF AGG-NB-ARTICLES = ZERO
027400        MOVE 'No value data available.' TO WS-LIGNE-TRAVAIL
027500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
027600     ELSE
027700        MOVE
027800        'Range          Count   %Items     TotalValue   %Value'
027900             TO WS-LIGNE-TRAVAIL
028000        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
028100        PERFORM 3310-ECRIRE-UNE-BANDE THRU 3310-EXIT
028200           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
028300     END-IF.
028400 3300-EXIT.
028500     EXIT.
028600
028700 3310-ECRIRE-UNE-BANDE.
028800     MOVE AGG-BAN-NBART (WS-I) TO WS-COMPTEUR-IMPR
028900     MOVE AGG-BAN-PCTART (WS-I) TO WS-POURCENT-EDIT
029000     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
029100     MOVE AGG-BAN-MTVAL (WS-I) TO WS-MONTANT-EDIT
029200     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
029210     MOVE AGG-BAN-PCTVAL (WS-I) TO WS-POURCENT-EDIT
029220     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR-2
029300     STRING AGG-BAN-LIBELLE (WS-I) DELIMITED BY SIZE
029400            ' ' DELIMITED BY SIZE
029500            WS-COMPTEUR-IMPR DELIMITED BY SIZE
029600            ' ' DELIMITED BY SIZE
029700            WS-POURCENT-IMPR DELIMITED BY SIZE
029800            '% ' DELIMITED BY SIZE
029900            WS-MONTANT-IMPR DELIMITED BY SIZE
029910            '  ' DELIMITED BY SIZE
029920            WS-POURCENT-IMPR-2 DELIMITED BY SIZE
029930            '%' DELIMITED BY SIZE
030000            INTO WS-LIGNE-TRAVAIL
030100     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
030200 3310-EXIT.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600* 4 - MONTHLY DISTRIBUTION ANALYSIS (REGLES DE GESTION 1, 2) -   *
030700* SE DEGRADE INDEPENDAMMENT SI LES DONNEES DE DATE SONT          *
030800* INSUFFISANTES (MOINS DE 20% DES ARTICLES DATES - REGLE 1).     *
030900*----------------------------------------------------------------*
031000 3400-DISTRIBUTION-MENSUELLE.
031100     MOVE 'MONTHLY DISTRIBUTION ANALYSIS' TO WS-LIGNE-TRAVAIL
031200     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
031300     IF NOT AGG-DONNEES-TEMPS-OK
031400        MOVE 'Insufficient time data for monthly analysis.'
031500             TO WS-LIGNE-TRAVAIL
031600        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
031700     ELSE
031800        MOVE 'Month    Count   %Items     TotalValue   %Value'
031900             TO WS-LIGNE-TRAVAIL
032000        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
032100        PERFORM 3410-ECRIRE-UN-MOIS THRU 3410-EXIT
032200           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12
032300        MOVE AGG-CV-MENSUEL TO WS-POURCENT-EDIT
032400        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
032500        STRING 'Monthly coefficient of variation: '
032600               WS-POURCENT-IMPR DELIMITED BY SIZE '%'
032700               DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
032800        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
032900     END-IF.
033000 3400-EXIT.
033100     EXIT.
033200
033300 3410-ECRIRE-UN-MOIS.
033400     IF MOI-SERVI (WS-I)
033500        MOVE MOI-NBART (WS-I) TO WS-COMPTEUR-IMPR
033600        MOVE MOI-PCTART (WS-I) TO WS-POURCENT-EDIT
033700        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
033800        MOVE MOI-MTVAL (WS-I) TO WS-MONTANT-EDIT
033900        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
033910        MOVE MOI-PCTVAL (WS-I) TO WS-POURCENT-EDIT
033920        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR-2
034000        STRING MOI-LIBELLE (WS-I) DELIMITED BY SIZE
034100               ' ' DELIMITED BY SIZE
034200               WS-COMPTEUR-IMPR DELIMITED BY SIZE
034300               ' ' DELIMITED BY SIZE
034400               WS-POURCENT-IMPR DELIMITED BY SIZE
034500               '% ' DELIMITED BY SIZE
034510               WS-MONTANT-IMPR DELIMITED BY SIZE
034520               '  ' DELIMITED BY SIZE
034530               WS-POURCENT-IMPR-2 DELIMITED BY SIZE
034540               '%' DELIMITED BY SIZE
034600               INTO WS-LIGNE-TRAVAIL
034700        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
034800     END-IF.
034900 3410-EXIT.
035000     EXIT.
035100
035200*----------------------------------------------------------------*
035300* 5 - QUARTERLY DISTRIBUTION ANALYSIS (REGLES DE GESTION 2, 10)  *
035400*----------------------------------------------------------------*
035500 3500-DISTRIBUTION-TRIMEST.
035600     MOVE 'QUARTERLY DISTRIBUTION ANALYSIS' TO WS-LIGNE-TRAVAIL
035700     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
035800     IF NOT AGG-DONNEES-TEMPS-OK
035900        MOVE 'Insufficient time data for quarterly analysis.'
036000             TO WS-LIGNE-TRAVAIL
036100        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
036200     ELSE
036300        MOVE 'Quarter     Count   %Items     TotalValue   %Value'
036400             TO WS-LIGNE-TRAVAIL
036500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
036600        PERFORM 3510-ECRIRE-UN-TRIMESTRE THRU 3510-EXIT
036700           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
036800     END-IF.
036900 3500-EXIT.
037000     EXIT.
037100
037200 3510-ECRIRE-UN-TRIMESTRE.
037300     IF TRI-SERVI (WS-I)
037400        MOVE TRI-NBART (WS-I) TO WS-COMPTEUR-IMPR
037500        MOVE TRI-PCTART (WS-I) TO WS-POURCENT-EDIT
037600        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
037700        MOVE TRI-MTVAL (WS-I) TO WS-MONTANT-EDIT
037800        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
037810        MOVE TRI-PCTVAL (WS-I) TO WS-POURCENT-EDIT
037820        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR-2
037900        STRING TRI-LIBELLE (WS-I) DELIMITED BY SIZE
038000               ' ' DELIMITED BY SIZE
038100               WS-COMPTEUR-IMPR DELIMITED BY SIZE
038200               ' ' DELIMITED BY SIZE
038300               WS-POURCENT-IMPR DELIMITED BY SIZE
038400               '% ' DELIMITED BY SIZE
038410               WS-MONTANT-IMPR DELIMITED BY SIZE
038420               '  ' DELIMITED BY SIZE
038430               WS-POURCENT-IMPR-2 DELIMITED BY SIZE
038440               '%' DELIMITED BY SIZE
038500               INTO WS-LIGNE-TRAVAIL
038600        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
038700     END-IF.
038800 3510-EXIT.
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200* 6 - NOTABLE PROCUREMENT ITEMS (TOP 5, VOIR 1600 DE PAAPDRV0).  *
039300*----------------------------------------------------------------*
039400 3600-ARTICLES-NOTABLES.
039500     MOVE 'NOTABLE PROCUREMENT ITEMS' TO WS-LIGNE-TRAVAIL
039600     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
039700     IF WS-ITEM-CNT = ZERO
039800        MOVE 'No procurement items to highlight.'
039900             TO WS-LIGNE-TRAVAIL
040000        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
040100     ELSE
040200        PERFORM 3610-ECRIRE-UN-ARTICLE THRU 3610-EXIT
040300           VARYING WS-RANG FROM 1 BY 1
040400           UNTIL WS-RANG > WS-ITEM-CNT OR WS-RANG > WS-NB-TOP
040500     END-IF.
040600 3600-EXIT.
040700     EXIT.
040800
040900 3610-ECRIRE-UN-ARTICLE.
041000     MOVE WS-SORT-IDX (WS-RANG) TO WS-K
041100     MOVE PRC-ITM-MTSSTVA (WS-K) TO WS-MONTANT-EDIT
041200     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
041300     STRING WS-RANG DELIMITED BY SIZE '. ' DELIMITED BY SIZE
041400            PRC-ITM-LIBOBJ (WS-K) (1:60) DELIMITED BY SIZE
041500            ' ' DELIMITED BY SIZE
041600            WS-MONTANT-IMPR DELIMITED BY SIZE
041700            ' RON' DELIMITED BY SIZE
041800            INTO WS-LIGNE-TRAVAIL
041900     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
042000 3610-EXIT.
042100     EXIT.
042200
042300*----------------------------------------------------------------*
042400* 7 - FINANCING SOURCE ANALYSIS (REGLE DE GESTION 12) -          *
042500* RESTITUTION DANS L'ORDRE DE PREMIERE RENCONTRE, SANS TRI.      *
042600*----------------------------------------------------------------*
042700 3700-ANALYSE-SOURCES.
042800     MOVE 'FINANCING SOURCE ANALYSIS' TO WS-LIGNE-TRAVAIL
042900     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
043000     IF NOT AGG-SOURCES-OK OR AGG-NB-SOURCES = ZERO
043100        MOVE 'No financing source data available.'
043200             TO WS-LIGNE-TRAVAIL
043300        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
043400     ELSE
043500        PERFORM 3710-ECRIRE-UNE-SOURCE THRU 3710-EXIT
043600           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > AGG-NB-SOURCES
043700     END-IF.
043800 3700-EXIT.
043900     EXIT.
044000
044100 3710-ECRIRE-UNE-SOURCE.
044200     MOVE SRC-NBART (WS-I) TO WS-COMPTEUR-IMPR
044300     MOVE SRC-MTVAL (WS-I) TO WS-MONTANT-EDIT
044400     MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
044500     MOVE SRC-PCTVAL (WS-I) TO WS-POURCENT-EDIT
044600     MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
044700     STRING SRC-LIBELLE (WS-I) (1:30) DELIMITED BY SIZE
044800            ' items=' DELIMITED BY SIZE
044900            WS-COMPTEUR-IMPR DELIMITED BY SIZE
045000            ' value=' DELIMITED BY SIZE
045100            WS-MONTANT-IMPR DELIMITED BY SIZE
045200            ' (' DELIMITED BY SIZE
045300            WS-POURCENT-IMPR DELIMITED BY SIZE
045400            '%)' DELIMITED BY SIZE
045500            INTO WS-LIGNE-TRAVAIL
045600     PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT.
045700 3710-EXIT.
045800     EXIT.
045900
046000*----------------------------------------------------------------*
046100* 8 - SEASONAL ANALYSIS (REGLES DE GESTION 2, 10) - AVEC MOYENNE *
046200* DE VALEUR PAR MOIS DE LA SAISON (3 MOIS PAR SAISON).           *
046300*----------------------------------------------------------------*
046400 3800-ANALYSE-SAISONNIERE.
046500     MOVE 'SEASONAL ANALYSIS' TO WS-LIGNE-TRAVAIL
046600     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
046700     IF NOT AGG-DONNEES-TEMPS-OK
046800        MOVE 'Insufficient time data for seasonal analysis.'
046900             TO WS-LIGNE-TRAVAIL
047000        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
047100     ELSE
047200        MOVE
047300        'Season     Count   %Items  TotalValue  %Value Avg/Month'
047400             TO WS-LIGNE-TRAVAIL
047500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
047600        PERFORM 3810-ECRIRE-UNE-SAISON THRU 3810-EXIT
047700           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
047800        MOVE AGG-CV-SAISON TO WS-POURCENT-EDIT
047900        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
048000        STRING 'Seasonal coefficient of variation: '
048100               WS-POURCENT-IMPR DELIMITED BY SIZE '%'
048200               DELIMITED BY SIZE INTO WS-LIGNE-TRAVAIL
048300        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
048400     END-IF.
048500 3800-EXIT.
048600     EXIT.
048700
048800 3810-ECRIRE-UNE-SAISON.
048900     IF SAI-SERVI (WS-I)
049000        MOVE SAI-NBART (WS-I) TO WS-COMPTEUR-IMPR
049100        MOVE SAI-PCTART (WS-I) TO WS-POURCENT-EDIT
049200        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR
049300        MOVE SAI-MTVAL (WS-I) TO WS-MONTANT-EDIT
049400        MOVE WS-MONTANT-EDIT TO WS-MONTANT-IMPR
049410        MOVE SAI-PCTVAL (WS-I) TO WS-POURCENT-EDIT
049420        MOVE WS-POURCENT-EDIT TO WS-POURCENT-IMPR-2
049500        DIVIDE SAI-MTVAL (WS-I) BY 3 GIVING WS-MOY-MOIS-EDIT
049600        MOVE WS-MOY-MOIS-EDIT TO WS-MOY-MOIS-IMPR
049700        STRING SAI-LIBELLE (WS-I) DELIMITED BY SIZE
049800               ' ' DELIMITED BY SIZE
049900               WS-COMPTEUR-IMPR DELIMITED BY SIZE
050000               ' ' DELIMITED BY SIZE
050100               WS-POURCENT-IMPR DELIMITED BY SIZE
050200               '% val=' DELIMITED BY SIZE
050300               WS-MONTANT-IMPR DELIMITED BY SIZE
050310               ' pctval=' DELIMITED BY SIZE
050320               WS-POURCENT-IMPR-2 DELIMITED BY SIZE
050330               '%' DELIMITED BY SIZE
050400               ' avg=' DELIMITED BY SIZE
050500               WS-MOY-MOIS-IMPR DELIMITED BY SIZE
050600               INTO WS-LIGNE-TRAVAIL
050700        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
050800     END-IF.
050900 3810-EXIT.
051000     EXIT.
051100
051200*----------------------------------------------------------------*
051300* 9 - STRATEGIC RECOMMENDATIONS (REGLE DE GESTION 11) -          *
051400* TEXTES FIXES CONDITIONNES PAR LES SEUILS DEJA CALCULES PAR     *
051500* PAAPDRV0 (AUCUN NOUVEAU CALCUL ICI).                           *
051600*----------------------------------------------------------------*
051700 3900-RECOMMANDATIONS.
051800     MOVE 'STRATEGIC RECOMMENDATIONS' TO WS-LIGNE-TRAVAIL
051900     PERFORM 0020-TITRE-SECTION THRU 0020-EXIT
052000     IF AGG-NB-ANOMALIES > 0
052100        MOVE 'Investigate high-value outlier procurements'
052200             TO WS-LIGNE-TRAVAIL
052300        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
052400        MOVE 'flagged by the statistical outlier check.'
052500             TO WS-LIGNE-TRAVAIL
052600        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
052700     END-IF
052800     IF AGG-NB-ARTICLES > 0
052900        COMPUTE WS-POURCENT-EDIT ROUNDED =
053000             (AGG-NB-CPV-KO * 1000) / AGG-NB-ARTICLES
053100        DIVIDE WS-POURCENT-EDIT BY 10 GIVING WS-POURCENT-EDIT
053200        IF WS-POURCENT-EDIT > 10.0
053300           MOVE 'Improve CPV code coverage - over 10% of items'
053400                TO WS-LIGNE-TRAVAIL
053500           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
053600           MOVE 'are missing a valid CPV classification.'
053700                TO WS-LIGNE-TRAVAIL
053800           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
053900        END-IF
054000     END-IF
054100     IF AGG-DONNEES-TEMPS-OK
054200        IF AGG-CV-MENSUEL < 15.0
054300           MOVE 'Monthly spending is very stable.'
054400                TO WS-LIGNE-TRAVAIL
054500           PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
054600        ELSE
054700           IF AGG-CV-MENSUEL < 30.0
054800              MOVE 'Monthly spending shows moderate variation.'
054900                   TO WS-LIGNE-TRAVAIL
055000              PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
055100           ELSE
055200              IF AGG-CV-MENSUEL < 50.0
055300                 MOVE
055400                 'Monthly spending is highly variable - review'
055500                 TO WS-LIGNE-TRAVAIL
055600                 PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
055700                 MOVE 'procurement scheduling practices.'
055800                      TO WS-LIGNE-TRAVAIL
055900                 PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
056000              ELSE
056100                 MOVE
056200                 'Monthly spending is extremely erratic - an'
056300                 TO WS-LIGNE-TRAVAIL
056400                 PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
056500                 MOVE 'in-depth scheduling review is advised.'
056600                      TO WS-LIGNE-TRAVAIL
056700                 PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
056800              END-IF
056900           END-IF
057000        END-IF
057100     END-IF
057200     IF AGG-SOURCES-OK AND AGG-NB-SOURCES = 1
057300        MOVE 'Single financing source - consider diversifying'
057400             TO WS-LIGNE-TRAVAIL
057500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
057600        MOVE 'funding channels to reduce dependency risk.'
057700             TO WS-LIGNE-TRAVAIL
057800        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
057900     END-IF
058000     IF AGG-DONNEES-TEMPS-OK
058100        PERFORM 3910-MOIS-POINTE THRU 3910-EXIT
058200     END-IF.
058300 3900-EXIT.
058400     EXIT.
058500
058600*----------------------------------------------------------------*
058700* MOIS DE POINTE DES RECOMMANDATIONS (ADAPTE DE LA VENTILATION   *
058800* MENSUELLE, SECTION 4) - SEUIL DE 25% DU MODULE D'ORIGINE.      *
058900*----------------------------------------------------------------*
059000 3910-MOIS-POINTE.
059100     MOVE 1 TO WS-RANG
059200     PERFORM 3915-COMPARER-MOIS THRU 3915-EXIT
059300         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 12
059400     MOVE MOI-PCTVAL (WS-RANG) TO WS-PCT-MOIS-POINTE
059500     IF WS-PCT-MOIS-POINTE > 40.0
059600        MOVE WS-PCT-MOIS-POINTE TO WS-POURCENT-IMPR
059700        STRING 'Peak spending in ' MOI-LIBELLE (WS-RANG)
059800               DELIMITED BY SIZE ' (' DELIMITED BY SIZE
059900               WS-POURCENT-IMPR DELIMITED BY SIZE
060000               '% of annual procurement).' DELIMITED BY SIZE
060100               INTO WS-LIGNE-TRAVAIL
060200        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
060300        MOVE 'Consider distributing procurement more evenly'
060400             TO WS-LIGNE-TRAVAIL
060500        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
060600        MOVE 'across months to ease supplier capacity load.'
060700             TO WS-LIGNE-TRAVAIL
060800        PERFORM 0010-AJOUTER-LIGNE THRU 0010-EXIT
060900     END-IF.
061000 3910-EXIT.
061100     EXIT.
061200
061300 3915-COMPARER-MOIS.
061400     IF MOI-MTVAL (WS-I) > MOI-MTVAL (WS-RANG)
061500        MOVE WS-I TO WS-RANG
061600     END-IF.
061700 3915-EXIT.
061800     EXIT.
