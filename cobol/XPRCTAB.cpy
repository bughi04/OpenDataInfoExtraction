000100*****************************************************************
000200* COPYBOOK   XPRCTAB                                            *
000300* ---------------------------------------------------------     *
000400* TABLE EN MEMOIRE DES ARTICLES PAAP CHARGES DEPUIS LE FICHIER   *
000500* PROCUREMENT-ITEMS-IN, PLUS LA TABLE DES INDICES TRIEE PAR      *
000600* VALEUR HT DECROISSANTE (UTILISEE PAR LE TOP-N ET LE PARETO).   *
000700* GNUCOBOL ICI NE DISPOSE PAS DE L'ISAM - LA TABLE EST CHARGEE   *
000800* UNE FOIS EN MEMOIRE ET PARCOURUE EN SEQUENTIEL OU VIA SEARCH.  *
000900* TOUT LE MEMBRE EST REGROUPE SOUS UN SEUL 01 (WS-ITEM-AREA) DE  *
001000* MANIERE A NE FORMER QU'UN SEUL PARAMETRE DE LINK ENTRE         *
001100* PAAPDRV0, PAAPCTX0 ET LES SOUS-PROGRAMMES D'EDITION.           *
001200* PAS DE VALUE ICI (MEMBRE AUSSI COPIE EN LINKAGE SECTION) -     *
001300* L'INITIALISATION SE FAIT PAR INITIALIZE EN 0100-INITIALISER.   *
001400*                                                                *
001500* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
001600*****************************************************************
001700 01  WS-ITEM-AREA.
001800     02  WS-ITEM-CNT               PIC 9(05) BINARY.
001900     02  WS-ITEM-TBL.
002000         05  WS-ITEM-ENT OCCURS 20000 TIMES
002100                         INDEXED BY WI-IDX, WI-IDX2.
002200             COPY XPRCITM.
002300     02  WS-SORT-IDX-TBL.
002400         05  WS-SORT-IDX OCCURS 20000 TIMES
002500                         PIC 9(05) BINARY INDEXED BY WS-IDX.
002600     02  FILLER                    PIC X(01).
