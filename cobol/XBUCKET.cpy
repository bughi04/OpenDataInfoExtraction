000100*****************************************************************
000200* COPYBOOK   XBUCKET                                            *
000300* ---------------------------------------------------------     *
000400* POSTE GENERIQUE DE VENTILATION (MOIS, TRIMESTRE, SAISON).      *
000500* REUTILISE PAR REPLACING DU PREFIXE BKT- - VOIR XPRCAGG POUR    *
000600* LES 3 INSTANCIATIONS (MOIS, TRIMESTRE, SAISON). LE PREFIXE     *
000700* BKT EST CHOISI (ET NON 'X') POUR NE PAS ENTRER EN COLLISION    *
000800* AVEC LES CLAUSES PIC X DU POSTE.                               *
000900*                                                                *
001000* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
001100*****************************************************************
001200     10  BKT-LIBELLE               PIC X(10).
001300     10  BKT-NBART                 PIC 9(07) BINARY.
001400     10  BKT-MTVAL                 PIC S9(13)V9(2) COMP-3.
001500     10  BKT-PCTART                PIC S9(03)V9(1) COMP-3.
001600     10  BKT-PCTVAL                PIC S9(03)V9(1) COMP-3.
001700     10  BKT-IND-SERVI             PIC X(01).
001800         88  BKT-SERVI                 VALUE 'O'.
001900     10  FILLER                    PIC X(01).
