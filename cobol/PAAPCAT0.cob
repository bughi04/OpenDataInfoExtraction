000100*********************************************************
000200* PROGRAMME PAAPCAT0                                    *
000300* LANGAGE COBOL                                         *
000400*                                                       *
000500* CE SOUS-PROGRAMME RENVOIE LE LIBELLE D'UNE CATEGORIE   *
000600* CPV (2 PREMIERS CARACTERES DU CODE CPV) A PARTIR DE LA*
000700* TABLE DU REFERENTIEL CHARGEE PAR PAAPDRV0.             *
000800*                                                       *
000900*********************************************************
001000*
001100* IDENTIFICATION DIVISION.
001200*----------------------------------------------------------------*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    PAAPCAT0.
001500 AUTHOR.        B PARDIEU.
001600 INSTALLATION.  DIRECTION DES MARCHES PUBLICS - SERVICE ETUDES.
001700 DATE-WRITTEN.  11/05/87.
001800 DATE-COMPILED.
001900 SECURITY.      USAGE RESERVE AU SERVICE ETUDES - DIFFUSION
002000                 INTERDITE HORS SERVICE.
002100*----------------------------------------------------------------*
002200*                    J O U R N A L   D E S   M O D I F S         *
002300*----------------------------------------------------------------*
002400* 11/05/87  BEPARDI  PAAP-0004  CREATION DU PROGRAMME - SERVICE  *
002500*                               COMMUN DE LIBELLE DE CATEGORIE   *
002600*                               CPV, APPELE PAR LES EDITIONS.    *
002700* 12/03/88  BEPARDI  PAAP-0008  LA RECHERCHE S'ARRETE AU PREMIER *
002800*                               ARTICLE DU REFERENTIEL DONT LE   *
002900*                               CODE COMMENCE PAR LA CATEGORIE   *
003000*                               (REGLE DE GESTION 3).            *
003100* 17/02/90  JLEFEBV  PAAP-0012  CORRECTIF : LA CATEGORIE '00'    *
003200*                               DOIT TOUJOURS DONNER 'UNCATEGO-  *
003300*                               RIZED' SANS INTERROGER LA TABLE. *
003400* 30/11/98  MTHOREZ  PAAP-0029  MISE EN CONFORMITE AN 2000 - LA  *
003500*                               VERSION CI-DESSOUS EST DESORMAIS *
003600*                               GARNIE SUR 4 POSITIONS D'ANNEE.  *
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-3090.
004100 OBJECT-COMPUTER. IBM-3090.
004200 SPECIAL-NAMES.
004300     CLASS CLASSE-NUM IS '0' THRU '9'.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
004900-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005100
005200 01  VERSION                   PIC X(23)
005300                               VALUE 'PAAPCAT0 04 DU 30/11/98'.
005400
005500*--- TEMOIN DE RECHERCHE DANS LA TABLE DU REFERENTIEL ----------*
005600 77  WS-IND-TROUVE             PIC X(01).
005700     88  WS-CATEG-TROUVEE          VALUE 'O'.
005800     88  WS-CATEG-NON-TROUVEE      VALUE 'N'.
005900 77  WS-LONG-PREFIXE           PIC 9(01) BINARY.
006000
006100*--- ZONE DE TEST DE LA CATEGORIE RECUE (CONTROLE NUMERIQUE) ---*
006200 01  WS-ZONE-CATEG.
006300     05  WS-CATEG-CAR          PIC X(01) OCCURS 2 TIMES.
006400     05  FILLER                PIC X(08).
006500 01  WS-ZONE-CATEG-NUM REDEFINES WS-ZONE-CATEG.
006600     05  WS-CATEG-DIGITS       PIC X(02).
006700     05  FILLER                PIC X(08).
006800
006900*--- ZONE DE CONSTRUCTION DU LIBELLE PAR DEFAUT -----------------*
007000 01  WS-LIBELLE-DEFAUT.
007100     05  WS-LIB-TEXTE          PIC X(09) VALUE 'Category '.
007200     05  WS-LIB-CODE           PIC X(02).
007300     05  FILLER                PIC X(189).
007400 01  WS-LIBELLE-DEFAUT-NUM REDEFINES WS-LIBELLE-DEFAUT.
007500     05  FILLER                PIC X(09).
007600     05  WS-LIB-CODE-NUM       PIC 9(02).
007700     05  FILLER                PIC X(189).
007800
007900*--- LIBELLE CONVENTIONNEL DE LA CATEGORIE '00' -----------------*
008000 01  WS-LIBELLE-00.
008100     05  WS-LIB00-TEXTE        PIC X(13) VALUE 'Uncategorized'.
008200     05  FILLER                PIC X(187).
008300 01  WS-LIBELLE-00-NUM REDEFINES WS-LIBELLE-00.
008400     05  WS-LIB00-LONG         PIC 9(03).
008500     05  FILLER                PIC X(197).
008600*----------------------------------------------------------------*
008700 LINKAGE SECTION.
008800* DESCRIPTION DES PARAMETRES
008900*     CODE CATEGORIE CPV (2 CARACTERES) RECU EN ENTREE
009000 01  LK-CATEG                  PIC X(02).
009100*     VUE NUMERIQUE DE LA CATEGORIE (CONTROLE SEULEMENT)
009200 01  LK-CATEG-NUM REDEFINES LK-CATEG PIC 9(02).
009300*     TABLE DU REFERENTIEL CPV CHARGEE PAR PAAPDRV0
009400     COPY XCPVTAB.
009500*     LIBELLE RENVOYE EN SORTIE
009600 01  LK-NOM-CATEG              PIC X(200).
009700*     CODES RETOUR
009800 01  LK-CRM                    PIC 99.
009900 01  LK-RCM                    PIC 99.
010000*----------------------------------------------------------------*
010100 PROCEDURE DIVISION USING LK-CATEG WS-CPV-AREA LK-NOM-CATEG
010200          LK-CRM LK-RCM.
010300*----------------------------------------------------------------*
010400 0000-MAIN-LINE.
010500     MOVE ZERO TO LK-CRM LK-RCM
010600     MOVE SPACES TO LK-NOM-CATEG
010700     MOVE 'N' TO WS-IND-TROUVE
010800     IF LK-CATEG = '00'
010900        MOVE WS-LIBELLE-00 TO LK-NOM-CATEG
011000     ELSE
011100        PERFORM 0100-CHERCHER-LIBELLE THRU 0100-EXIT
011200        IF WS-CATEG-NON-TROUVEE
011300           PERFORM 0200-CONSTRUIRE-LIBELLE THRU 0200-EXIT
011400        END-IF
011500     END-IF
011600     GOBACK.
011700
011800*----------------------------------------------------------------*
011900* RECHERCHE DU PREMIER ARTICLE DU REFERENTIEL DONT LA CATEGORIE  *
012000* (CPV-COD-CATEG, DERIVEE PAR PAAPDRV0 EN 1150-DERIVER-CATEGO-   *
012100* RIE) CORRESPOND A LA CATEGORIE DEMANDEE (REGLE DE GESTION 3).  *
012200*----------------------------------------------------------------*
012300 0100-CHERCHER-LIBELLE.
012400     SET WC-IDX TO 1
012500     SEARCH WS-CPV-ENT VARYING WC-IDX
012600        AT END
012700             MOVE 'N' TO WS-IND-TROUVE
012800        WHEN CPV-COD-CATEG (WC-IDX) = LK-CATEG
012900             MOVE 'O' TO WS-IND-TROUVE
013000             MOVE CPV-COD-LIBRO (WC-IDX) TO LK-NOM-CATEG
013100     END-SEARCH.
013200 0100-EXIT.
013300     EXIT.
013400
013500*----------------------------------------------------------------*
013600* AUCUN ARTICLE DU REFERENTIEL NE PORTE CETTE CATEGORIE : ON     *
013700* CONSTRUIT LE LIBELLE PAR DEFAUT 'CATEGORY NN' (REGLE 3).       *
013800* LE CONTROLE DE CLASSE NUMERIQUE N'EST QU'UNE PRECAUTION DE     *
013900* PROGRAMMATION - LA CATEGORIE EST TOUJOURS NUMERIQUE EN ENTREE. *
014000*----------------------------------------------------------------*
014100 0200-CONSTRUIRE-LIBELLE.
014200     MOVE LK-CATEG TO WS-ZONE-CATEG-NUM
014300     MOVE ZERO TO WS-LONG-PREFIXE
014400     IF WS-CATEG-CAR (1) IS CLASSE-NUM
014500        AND WS-CATEG-CAR (2) IS CLASSE-NUM
014600        ADD 2 TO WS-LONG-PREFIXE
014700     END-IF
014800     MOVE LK-CATEG TO WS-LIB-CODE
014900     MOVE WS-LIBELLE-DEFAUT TO LK-NOM-CATEG.
015000 0200-EXIT.
015100     EXIT.
