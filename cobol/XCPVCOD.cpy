000100*****************************************************************
000200* COPYBOOK   XCPVCOD                                            *
000300* ---------------------------------------------------------     *
000400* ARTICLE REFERENTIEL CPV (COMMON PROCUREMENT VOCABULARY).       *
000500* LA ZONE CPV-COD-CATEG EST DERIVEE DES 2 PREMIERS CARACTERES    *
000600* DE CPV-COD-CODE PAR LE PARAGRAPHE 1110-LIRE-UN-CPV.            *
000700*                                                                *
000800* CREATION : BEPARDI  28/04/87   TICKET PAAP-0001                *
000900*****************************************************************
001000     10  CPV-COD-CODE              PIC X(10).
001100     10  CPV-COD-LIBRO             PIC X(200).
001200     10  CPV-COD-LIBEN             PIC X(200).
001300     10  CPV-COD-CATEG             PIC X(02).
001400     10  FILLER                    PIC X(08).
